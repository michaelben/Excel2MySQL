000100    IDENTIFICATION DIVISION.
000200    PROGRAM-ID. PGMMPCAF.
000300    AUTHOR. T. HALVORSEN.
000400    INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.
000500    DATE-WRITTEN. 04/17/89.
000600    DATE-COMPILED.
000700    SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*   **************************************************************
000900*       SERVICE ROUTINE FOR CLASS 45 -- EXTRACT LOAD JOB
001000*       ====================================================
001100*     CONVERTS A SPREADSHEET COLUMN LETTER GROUP (E.G. "A", "Z",
001200*     "AA", "BC") INTO THE 0-BASED COLUMN INDEX USED TO SUBSCRIPT
001300*     CELL-VALUE IN PGM_45-CP-XLROWDAT.  NOTE THIS SHOP TREATS
001400*     THE LETTERS AS A PLAIN BASE-26 NUMBER (A=0, B=1, ... Z=25,
001500*     AA=26, AB=27 ...) -- IT DOES NOT MATCH REAL SPREADSHEET
001600*     COLUMN NUMBERING AND IS NOT MEANT TO.  THE CONTROL FILE
001700*     AUTHOR IS EXPECTED TO KNOW THIS.
001800*
001900*     THIS ROUTINE IS CALLED ONCE PER MAPPED COLUMN WHILE PGMXLCAF
002000*     IS BUILDING ITS IN-MEMORY MAPPING TABLE, RIGHT BEFORE IT
002100*     CALLS PGMTPCAF TO RESOLVE THE SAME COLUMNS DATA TYPE.  THE
002200*     RETURNED INDEX IS WHAT CARRIES-COLUMNA-I USES TO PICK THE
002300*     RIGHT SLOT OUT OF CELL-VALUE FOR EVERY ROW OF THE SHEET, SO
002400*     A WRONG ANSWER HERE SILENTLY MAPS THE WHOLE COLUMN TO THE
002500*     WRONG SPREADSHEET CELL FOR THE ENTIRE RUN -- THERE IS NO
002600*     RUN-TIME CHECK THAT CATCHES THIS, SO BE CAREFUL EDITING THE
002700*     BASE-26 ARITHMETIC BELOW.
002800*   **************************************************************
002900*   CHANGE LOG
003000*   ----------
003100*   DATE       BY   REQUEST     DESCRIPTION
003200*   ---------- ---- ----------- ------------------------------
003300*   04/17/89   TMH  CR-1042     ORIGINAL ISSUE.
003400*   02/08/92   RDP  PR-92-009   LENGTHENED LK-SIMBOLO TO 10 BYTES
003500*                               TO ALLOW FOR DOUBLE-LETTER
003600*   COLUMNS.
003700*   09/30/98   JKL  HD-98-0231  Y2K READINESS REVIEW -- NO DATE
003800*                               FIELDS IN THIS PROGRAM. NO CHANGE.
003900*   03/22/01   MAO  CR-2211     TRACE COUNTER ADDED, SAME AS
004000*                               PGMTPCAF (SEE WS-LLAMADAS).
004100
004200*   **************************************************************
004300    ENVIRONMENT DIVISION.
004400    CONFIGURATION SECTION.
004500        SPECIAL-NAMES.
004600            C01 IS TOP-OF-FORM.
004700    INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900*   **************************************************************
005000    DATA DIVISION.
005100    FILE SECTION.
005200
005300    WORKING-STORAGE SECTION.
005400*   ========================
005500*    THE 26-LETTER ALPHABET, ONE ENTRY PER LETTER, SO A LETTER
005600*    CAN BE TURNED INTO ITS 0-25 POSITION BY TABLE SEARCH RATHER
005700*    THAN BY SUBTRACTING "A" (THIS SHOP DOES NOT RELY ON THE
005800*    COLLATING SEQUENCE OF LETTERS BEING CONTIGUOUS).
005900    01  WS-ALFABETO-AREA.
006000            03  WS-ALFABETO-TEXTO  PIC X(26)
006100                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006200    01  WS-ALFABETO-TABLA REDEFINES WS-ALFABETO-AREA.
006300            03  WS-ALFA-LETRA OCCURS 26 TIMES PIC X(01).
006400*    WORK SUBSCRIPTS AND ACCUMULATOR FOR THE BASE-26 CONVERSION.
006500    01  WS-TRABAJO-AREA.
006600            03  WS-POS-CARACTER    PIC S9(04) COMP VALUE ZERO.
006700            03  WS-POS-ALFA        PIC S9(04) COMP VALUE ZERO.
006800            03  WS-LARGO-SIMBOLO   PIC S9(04) COMP VALUE ZERO.
006900            03  WS-ACUM-COL        PIC S9(09) COMP VALUE ZERO.
007000            03  WS-LETRA-POS       PIC S9(04) COMP VALUE ZERO.
007100*    TRACE COUNTER, SAME CONVENTION AS PGMTPCAF.
007200    01  WS-CONTADOR-AREA.
007300            03  WS-LLAMADAS        PIC S9(04) COMP VALUE ZERO.
007400    01  WS-CONTADOR-EDIT REDEFINES WS-CONTADOR-AREA
007500                                   PIC Z9.
007600        01  FILLER                 PIC X(08)  VALUE SPACES.
007700*   **************************************************************
007800    LINKAGE SECTION.
007900*   ========================
008000*    LK-SIMBOLO-TEXTO IS THE RAW COLUMN LETTERS, LEFT-JUSTIFIED,
008100*    SPACE-PADDED.  LK-SIMBOLO-COL IS THE 0-BASED INDEX RETURNED.
008200    01  LK-SIMBOLO-AREA.
008300            03  LK-SIMBOLO-TEXTO   PIC X(10).
008400            03  LK-SIMBOLO-COL     PIC S9(09) COMP-3.
008500*    SAME 13 BYTES VIEWED AS 10 SINGLE CHARACTERS SO THE PARSE
008600*    PARAGRAPH NEVER NEEDS REFERENCE MODIFICATION.
008700    01  LK-SIMBOLO-VISTA REDEFINES LK-SIMBOLO-AREA.
008800            03  LK-SIMBOLO-CARACTER OCCURS 10 TIMES PIC X(01).
008900            03  FILLER              PIC X(03).
009000*   **************************************************************
009100    PROCEDURE DIVISION USING LK-SIMBOLO-AREA.
009200
009300*   --------------------------------------------------------------
009400*    MAINLINE -- CONVERT, TRACE AND RETURN.  CALLED ONCE PER
009500*    MAPPED COLUMN WHILE PGMXLCAF IS BUILDING THE RUNTIME COLUMN
009600*    MAP FROM THE CONTROL FILE, SO KEEP THIS ROUTINE SHORT AND
009700*    CHEAP -- IT IS NOT IN THE PER-ROW PATH, ONLY THE PER-COLUMN
009800*    SETUP PATH, BUT A CONTROL FILE CAN STILL NAME DOZENS OF
009900*    COLUMNS.
010000    MAIN-PROGRAM.
010100
010200        ADD 1 TO WS-LLAMADAS
010300        MOVE ZERO TO LK-SIMBOLO-COL
010400        PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
010500        PERFORM 2000-CONVERTIR-I  THRU 2000-CONVERTIR-F
010600        PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
010700
010800    MAIN-PROGRAM-F. GOBACK.
010900
011000*   --------------------------------------------------------------
011100*    UPPER-CASES THE LETTER GROUP IN PLACE (SAME RATIONALE AS
011200*    PGMTPCAF -- THE CONTROL FILE AUTHOR MAY HAVE TYPED "a" OR
011300*    "aa" RATHER THAN "A"/"AA") AND THEN MEASURES HOW MANY OF THE
011400*    10 CHARACTER POSITIONS ARE ACTUALLY PART OF THE SYMBOL, SINCE
011500*    LK-SIMBOLO-TEXTO IS RIGHT-PADDED WITH SPACES BY THE CALLER.
011600    1000-INICIO-I.
011700
011800        INSPECT LK-SIMBOLO-TEXTO
011900           CONVERTING "abcdefghijklmnopqrstuvwxyz"
012000                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012100        MOVE ZERO TO WS-ACUM-COL WS-LARGO-SIMBOLO
012200        PERFORM 1010-MEDIR-CARACTER-I THRU 1010-MEDIR-CARACTER-F
012300           VARYING WS-POS-CARACTER FROM 1 BY 1
012400           UNTIL WS-POS-CARACTER > 10.
012500
012600    1000-INICIO-F. EXIT.
012700
012800
012900*   --------------------------------------------------------------
013000*    ONE CALL PER CHARACTER POSITION FROM 1000-INICIO-I ABOVE.
013100*    WS-LARGO-SIMBOLO ENDS UP HOLDING THE POSITION OF THE LAST
013200*    NON-SPACE CHARACTER SEEN -- A LATER NON-SPACE ALWAYS OVER-
013300*    WRITES AN EARLIER ONE, SO TRAILING SPACES NEVER COUNT.
013400    1010-MEDIR-CARACTER-I.
013500
013600        IF LK-SIMBOLO-CARACTER (WS-POS-CARACTER) NOT = SPACE
013700           MOVE WS-POS-CARACTER TO WS-LARGO-SIMBOLO
013800        END-IF.
013900
014000    1010-MEDIR-CARACTER-F. EXIT.
014100
014200
014300*   --------------------------------------------------------------
014400*    BASE-26 RULE: COL = COL * 26 + (LETTER-POSITION).  A=0, Z=25,
014500*    AA = 0*26+0 THEN 26*26+0 -- SEE 02/08/92 PR-92-009 ABOVE.
014600*    REMINDER -- THIS IS NOT SPREADSHEET COLUMN NUMBERING (WHICH
014700*    WOULD TREAT "A" AS COLUMN 1 AND "AA" AS COLUMN 27); IT IS A
014800*    PLAIN 0-BASED BASE-26 VALUE, AND THE CONTROL FILE AUTHOR MUST
014900*    ADDRESS COLUMNS THAT WAY.
015000    2000-CONVERTIR-I.
015100
015200        PERFORM 2050-CONVERTIR-CARACTER-I
015300                THRU 2050-CONVERTIR-CARACTER-F
015400           VARYING WS-POS-CARACTER FROM 1 BY 1
015500           UNTIL WS-POS-CARACTER > WS-LARGO-SIMBOLO
015600        MOVE WS-ACUM-COL TO LK-SIMBOLO-COL.
015700
015800    2000-CONVERTIR-F. EXIT.
015900
016000
016100*   --------------------------------------------------------------
016200*    ONE CALL PER LETTER, LEFT TO RIGHT.  SHIFT THE RUNNING TOTAL
016300*    UP ONE BASE-26 DIGIT BEFORE ADDING THE NEW LETTERS VALUE --
016400*    STANDARD POSITIONAL-NOTATION ARITHMETIC, JUST IN BASE 26
016500*    INSTEAD OF BASE 10.
016600    2050-CONVERTIR-CARACTER-I.
016700
016800        MULTIPLY 26 BY WS-ACUM-COL
016900        PERFORM 2100-BUSCAR-LETRA-I THRU 2100-BUSCAR-LETRA-F
017000        ADD WS-LETRA-POS TO WS-ACUM-COL.
017100
017200    2050-CONVERTIR-CARACTER-F. EXIT.
017300
017400
017500*   --------------------------------------------------------------
017600*    TABLE SEARCH FOR THE CURRENT LETTERS 0-25 POSITION.  LETTER
017700*    NOT FOUND (SHOULD NOT HAPPEN, SINCE 1000-INICIO-I ALREADY
017800*    UPPER-CASED THE TEXT) LEAVES WS-LETRA-POS AT ZERO, I.E. THE
017900*    SAME RESULT AS A LEADING "A" -- THIS ROUTINE HAS NO WAY TO
018000*    REPORT AN INVALID LETTER BACK TO THE CALLER.
018100    2100-BUSCAR-LETRA-I.
018200
018300        MOVE ZERO TO WS-LETRA-POS WS-POS-ALFA
018400        PERFORM 2110-COMPARAR-LETRA-I THRU 2110-COMPARAR-LETRA-F
018500           VARYING WS-POS-ALFA FROM 1 BY 1
018600           UNTIL WS-POS-ALFA > 26.
018700
018800    2100-BUSCAR-LETRA-F. EXIT.
018900
019000
019100*   --------------------------------------------------------------
019200*    COMPARE ONE ALPHABET-TABLE ENTRY AGAINST THE CURRENT LETTER.
019300*    WS-POS-ALFA RUNS 1-26 (COBOL SUBSCRIPTS ARE 1-BASED) SO THE
019400*    SUBTRACT-1 BELOW CONVERTS THE MATCH POSITION BACK TO THE
019500*    0-25 LETTER VALUE THE BASE-26 ARITHMETIC ABOVE EXPECTS.
019600    2110-COMPARAR-LETRA-I.
019700
019800        IF WS-ALFA-LETRA (WS-POS-ALFA) =
019900              LK-SIMBOLO-CARACTER (WS-POS-CARACTER)
020000           MOVE WS-POS-ALFA TO WS-LETRA-POS
020100           SUBTRACT 1 FROM WS-LETRA-POS
020200        END-IF.
020300
020400    2110-COMPARAR-LETRA-F. EXIT.
020500
020600
020700*   --------------------------------------------------------------
020800*    END-OF-CALL TRACE -- SAME CONVENTION AS PGMTPCAF, ONE DISPLAY
020900*    LINE PER CALL SO OPERATIONS CAN FOLLOW THE CONTROL FILE
021000*    COLUMN LIST BEING RESOLVED COLUMN BY COLUMN IF A LOAD RUN
021100*    EVER NEEDS LINE-BY-LINE TRACING.
021200    9999-FINAL-I.
021300
021400        DISPLAY "PGMMPCAF - COLUMN INDEX: " LK-SIMBOLO-COL
021500        DISPLAY "PGMMPCAF - CALLS THIS RUN: " WS-CONTADOR-EDIT.
021600
021700    9999-FINAL-F. EXIT.
