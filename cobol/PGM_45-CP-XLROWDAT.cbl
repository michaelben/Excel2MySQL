000100*   XLROWDAT
000200*   ****************************************
000300*     LAYOUT ONE WORKSHEET DATA ROW
000400*     LARGO 1280 BYTES (20 CELLS * 64)
000500*   ****************************************
000600    01  WS-XLROWDAT.
000700*    CELL-VALUE(N) HOLDS THE RAW TEXT OF THE CELL AT 0-BASED
000800*    COLUMN INDEX N-1.  TRAILING CELLS NOT PRESENT ON A SHORT
000900*    INPUT LINE ARE SPACES (EMPTY STRING).
001000        03  CELL-VALUE OCCURS 20 TIMES
001100                                   PIC X(64) VALUE SPACES.
001200        03  FILLER                 PIC X(20)   VALUE SPACES.
