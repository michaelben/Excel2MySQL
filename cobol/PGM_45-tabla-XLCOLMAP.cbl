000100*   **************************************************************
000200*   DCLGEN TABLE(MAPPING-TABLE)
000300*          LIBRARY(PAYCTL.CURSOS.DCLGEN(XLCOLMAP))
000400*          ACTION(REPLACE)
000500*          LANGUAGE(COBOL)
000600*          NAMES(MAP-)
000700*          COLSUFFIX(YES)
000800*   **************************************************************
000900*   ONE ENTRY PER SPREADSHEET COLUMN THAT THE CONTROL FILE MAPS
001000*   ONTO A DB COLUMN.  BUILT BY 1200-ARMAR-MAPEO-I, SORTED
001100*   ASCENDING ON MAP-EXCEL-COL BY 1250-ORDENAR-MAPEO-I.
001200*   TABLE IS FIXED AT 20 ENTRIES -- ONE PER POSSIBLE CELL OF THE
001300*   ROW LAYOUT IN PGM_45-CP-XLROWDAT; A MAPPED COLUMN WHOSE
001400*   EXCEL-COL FALLS OUTSIDE 0 THRU 19 CAN NEVER MATCH A CELL AND
001500*   IS NOT GIVEN A TABLE SLOT.
001600*   **************************************************************
001700
001800    01  WS-XLCOLMAP.
001900        10  MAP-ENTRY-COUNT        PIC S9(04) COMP VALUE ZERO.
002000        10  MAP-ENTRY OCCURS 20 TIMES.
002100*        SPREADSHEET COLUMN LETTERS, E.G. "A", "BC" (UPPER-CASED).
002200            15  MAP-EXCEL-SYM      PIC X(10)  VALUE SPACES.
002300*        0-BASED COLUMN INDEX, BASE-26 OF MAP-EXCEL-SYM.
002400            15  MAP-EXCEL-COL      PIC S9(09) COMP VALUE ZERO.
002500*        DESTINATION COLUMN NAME IN THE TARGET TABLE.
002600            15  MAP-DB-COL         PIC X(64)  VALUE SPACES.
002700*        CODED TYPE -- I/N/S/D/B -- SEE PGM_45S-PGMTPCAF.
002800            15  MAP-COL-TYPE       PIC X(01)  VALUE "S".
002900*        STRING LENGTH BOUND (STR/DAT/BOO CARRY A FIXED BOUND).
003000            15  MAP-COL-LEN        PIC S9(09) COMP-3 VALUE +256.
003100            15  FILLER             PIC X(08)  VALUE SPACES.
