000100    IDENTIFICATION DIVISION.
000200    PROGRAM-ID. PGMTPCAF.
000300    AUTHOR. T. HALVORSEN.
000400    INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.
000500    DATE-WRITTEN. 04/10/89.
000600    DATE-COMPILED.
000700    SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*   **************************************************************
000900*       SERVICE ROUTINE FOR CLASS 45 -- EXTRACT LOAD JOB
001000*       ====================================================
001100*     TAKES THE RAW "TYPE" TEXT FROM A COL_xxx_TYPE ENTRY OF THE
001200*     LOAD CONTROL FILE (E.G. "NUMBER", "str", "Dat") AND RETURNS
001300*     THE ONE-CHARACTER CODE THE LOAD DRIVER USES INTERNALLY:
001400*         I = INTEGER   N = NUMBER   S = STRING
001500*         D = DATE      B = BOOLEAN
001600*     RULE: UPPER-CASE THE TEXT, LOOK AT THE FIRST 3 CHARACTERS
001700*     ONLY.  ANYTHING NOT RECOGNIZED (OR SHORTER THAN 3 CHARS)
001800*     DEFAULTS TO STRING -- A MAPPED COLUMN IS NEVER LEFT WITHOUT
001900*     A USABLE TYPE.
002000*
002100*     THIS ROUTINE IS CALLED ONCE PER MAPPED COLUMN WHILE PGMXLCAF
002200*     IS STILL BUILDING ITS IN-MEMORY MAPPING TABLE (SEE THE 1220
002300*     PARAGRAPH OF THAT PROGRAM); IT IS NEVER CALLED AGAIN ONCE
002400*     THE TABLE IS BUILT, SO THE TRACE COUNTER BELOW SHOULD NEVER
002500*     CLIMB PAST THE NUMBER OF COLUMNS IN THE LOAD CONTROL FILE.
002600*     A COUNT HIGHER THAN THAT ON THE END-OF-RUN TRACE LINE MEANS
002700*     SOMETHING IN THE CALLING PROGRAM IS RE-CLASSIFYING A COLUMN
002800*     MORE THAN ONCE AND IS WORTH A LOOK BY WHOEVER PICKS UP THE
002900*     NEXT TROUBLE TICKET ON THIS JOB.
003000*   **************************************************************
003100*   CHANGE LOG
003200*   ----------
003300*   DATE       BY   REQUEST     DESCRIPTION
003400*   ---------- ---- ----------- ------------------------------
003500*   04/10/89   TMH  CR-1042     ORIGINAL ISSUE.
003600*   11/02/91   RDP  PR-91-118   ADDED "BOO" -> BOOLEAN (B) TYPE.
003700*   06/14/93   RDP  PR-93-041   DEFAULT TO STRING RATHER THAN
003800*                               ABENDING ON AN UNKNOWN TYPE TAG.
003900*   09/30/98   JKL  HD-98-0231  Y2K READINESS REVIEW -- NO DATE
004000*                               FIELDS IN THIS PROGRAM. NO CHANGE.
004100*   03/22/01   MAO  CR-2210     TRACE COUNTER ADDED FOR OPERATIONS
004200*                               DIAGNOSTICS (SEE WS-LLAMADAS).
004300
004400*   **************************************************************
004500    ENVIRONMENT DIVISION.
004600    CONFIGURATION SECTION.
004700        SPECIAL-NAMES.
004800            C01 IS TOP-OF-FORM.
004900    INPUT-OUTPUT SECTION.
005000    FILE-CONTROL.
005100*   **************************************************************
005200    DATA DIVISION.
005300    FILE SECTION.
005400
005500    WORKING-STORAGE SECTION.
005600*   ========================
005700*    RETURN-CODE EDIT AREA -- SAME BYTES VIEWED TWO WAYS SO THE
005800*    DIAGNOSTIC DISPLAY BELOW CAN SHOW A ZERO-SUPPRESSED CODE.
005900    01  WS-RETORNO-AREA.
006000            03  WS-RETORNO-COD     PIC 9(02)  VALUE ZERO.
006100    01  WS-RETORNO-EDIT REDEFINES WS-RETORNO-AREA
006200                                   PIC Z9.
006300*    TRACE COUNTER -- HOW MANY TIMES THIS ROUTINE HAS RUN SINCE
006400*    THE LOAD DRIVER LOADED IT (PERSISTS FOR THE LIFE OF THE RUN
006500*    UNIT).  EDIT VIEW USED ONLY FOR THE END-OF-RUN TRACE LINE.
006600    01  WS-CONTADOR-AREA.
006700            03  WS-LLAMADAS        PIC S9(04) COMP VALUE ZERO.
006800    01  WS-CONTADOR-EDIT REDEFINES WS-CONTADOR-AREA
006900                                   PIC Z9.
007000        01  FILLER                 PIC X(08)  VALUE SPACES.
007100*   **************************************************************
007200    LINKAGE SECTION.
007300*   ========================
007400*    LK-TIPO-TEXTO IS THE RAW COL_xxx_TYPE VALUE FROM THE CONTROL
007500*    FILE (SPACE-PADDED); LK-TIPO-COD IS RETURNED TO THE CALLER.
007600    01  LK-TIPO-AREA.
007700            03  LK-TIPO-TEXTO      PIC X(10).
007800            03  LK-TIPO-COD        PIC X(01).
007900*    SAME 11 BYTES, VIEWED AS A 3-CHAR PREFIX PLUS FILLER SO THE
008000*    CLASSIFIER PARAGRAPH NEVER NEEDS REFERENCE MODIFICATION.
008100    01  LK-TIPO-VISTA REDEFINES LK-TIPO-AREA.
008200            03  LK-TIPO-PFX3        PIC X(03).
008300            03  FILLER              PIC X(08).
008400*   **************************************************************
008500    PROCEDURE DIVISION USING LK-TIPO-AREA.
008600
008700*   --------------------------------------------------------------
008800*    MAINLINE -- UPPER-CASE THE INPUT, CLASSIFY IT, TRACE AND
008900*    RETURN.  KEPT DELIBERATELY SHORT SO THE CALLING PROGRAM NEVER
009000*    WAITS LONG ON A ROUTINE THAT RUNS ONCE PER MAPPED COLUMN.
009100    MAIN-PROGRAM.
009200
009300        ADD 1 TO WS-LLAMADAS
009400        MOVE ZERO TO WS-RETORNO-COD
009500        PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
009600        PERFORM 2000-CLASIFICAR-I THRU 2000-CLASIFICAR-F
009700        PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
009800
009900    MAIN-PROGRAM-F. GOBACK.
010000
010100*   --------------------------------------------------------------
010200*    UPPER-CASES THE RAW TYPE TEXT IN PLACE SO 2000-CLASIFICAR
010300*    BELOW NEVER HAS TO WORRY ABOUT WHAT CASE THE CONTROL FILE
010400*    AUTHOR TYPED -- "Number", "NUMBER" AND "number" ALL CLASSIFY
010500*    THE SAME WAY.
010600    1000-INICIO-I.
010700
010800        INSPECT LK-TIPO-TEXTO
010900           CONVERTING "abcdefghijklmnopqrstuvwxyz"
011000                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011100
011200    1000-INICIO-F. EXIT.
011300
011400
011500*   --------------------------------------------------------------
011600*    ONLY THE FIRST THREE CHARACTERS ARE LOOKED AT -- "INTEGER",
011700*    "INT" AND "Integer99" ALL CLASSIFY AS INT.  THE WS-RETORNO-
011800*    COD VALUES BELOW (1-5) ARE FOR THE DIAGNOSTIC TRACE LINE
011900*    ONLY -- THE CALLER NEVER LOOKS AT WS-RETORNO-COD, ONLY AT
012000*    LK-TIPO-COD.
012100*    06/14/93 RDP PR-93-041 -- OTHER NOW DEFAULTS TO STRING.
012200*    11/02/91 RDP PR-91-118 -- BOO ADDED.
012300    2000-CLASIFICAR-I.
012400
012500        EVALUATE LK-TIPO-PFX3
012600*       WHOLE-NUMBER COLUMN.
012700           WHEN "INT"
012800              MOVE "I" TO LK-TIPO-COD  MOVE 1 TO WS-RETORNO-COD
012900*       DECIMAL COLUMN, ROUNDED BY PGMXLCAF TO 4 PLACES.
013000           WHEN "NUM"
013100              MOVE "N" TO LK-TIPO-COD  MOVE 2 TO WS-RETORNO-COD
013200*       PLAIN TEXT, TRUNCATED TO THE MAPPED COLUMN LENGTH.
013300           WHEN "STR"
013400              MOVE "S" TO LK-TIPO-COD  MOVE 3 TO WS-RETORNO-COD
013500*       DATE COLUMN -- PASSED THROUGH UNVALIDATED, SEE THE Y2K
013600*       REVIEW NOTE ABOVE.
013700           WHEN "DAT"
013800              MOVE "D" TO LK-TIPO-COD  MOVE 4 TO WS-RETORNO-COD
013900*       TRUE/FALSE COLUMN -- SEE PR-91-118 ABOVE.
014000           WHEN "BOO"
014100              MOVE "B" TO LK-TIPO-COD  MOVE 5 TO WS-RETORNO-COD
014200*       UNRECOGNIZED TAG -- FALLS BACK TO STRING, PER PR-93-041.
014300           WHEN OTHER
014400              MOVE "S" TO LK-TIPO-COD  MOVE 3 TO WS-RETORNO-COD
014500        END-EVALUATE.
014600
014700    2000-CLASIFICAR-F. EXIT.
014800
014900
015000*   --------------------------------------------------------------
015100*    END-OF-CALL TRACE -- ONE DISPLAY LINE PER CALL, NOT JUST PER
015200*    RUN, SO OPERATIONS CAN WATCH THIS ROUTINE WORK THROUGH THE
015300*    COLUMN LIST COLUMN BY COLUMN IF A LOAD RUN EVER NEEDS TO BE
015400*    TRACED LINE BY LINE.
015500    9999-FINAL-I.
015600
015700        DISPLAY "PGMTPCAF - TYPE CODE: " WS-RETORNO-EDIT
015800        DISPLAY "PGMTPCAF - CALLS THIS RUN: " WS-CONTADOR-EDIT.
015900
016000    9999-FINAL-F. EXIT.
