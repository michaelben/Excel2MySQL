000100    IDENTIFICATION DIVISION.
000200    PROGRAM-ID. PGMXLCAF.
000300    AUTHOR. T. HALVORSEN.
000400    INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.
000500    DATE-WRITTEN. 05/02/89.
000600    DATE-COMPILED.
000700    SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*   **************************************************************
000900*       WORKSHEET EXTRACT / VALIDATE / LOAD  --  CLASS 45 JOB
001000*       ======================================================
001100*     READS A LOAD CONTROL FILE (DDCONFIG) THAT TELLS US WHICH
001200*     COLUMNS OF A WORKSHEET EXTRACT FILE (DDENTRA) MAP ONTO
001300*     WHICH COLUMNS OF A TARGET TABLE, READS EVERY DATA ROW OF
001400*     THE EXTRACT, VALIDATES EACH MAPPED CELL AGAINST THE TYPE
001500*     ITS CONTROL-FILE ENTRY CALLS FOR, AND SPLITS ROWS INTO A
001600*     "GOOD" STREAM (BATCH-LOADED TO DDSALID, THE LOAD SURROGATE)
001700*     AND A "BAD" STREAM (WRITTEN TO DDRECHAZ UNCHANGED).  NO ROW
001800*     IS EVER UPDATED -- A ROW EITHER LOADS WHOLE OR IS REJECTED
001900*     WHOLE.  SEE PGM_45-tabla-XLCOLCFG, XLCOLMAP AND CP-XLROWDAT
002000*     FOR THE RECORD LAYOUTS THIS JOB WORKS FROM.
002100*     PGMTPCAF CLASSIFIES A CONFIG TYPE TAG; PGMMPCAF TURNS A
002200*     WORKSHEET COLUMN LETTER GROUP INTO ITS 0-BASED INDEX.
002300*   **************************************************************
002400*   CHANGE LOG
002500*   ----------
002600*   DATE       BY   REQUEST     DESCRIPTION
002700*   ---------- ---- ----------- ------------------------------
002800*   05/02/89   TMH  CR-1042     ORIGINAL ISSUE.
002900*   01/14/90   TMH  CR-1098     BULK-SIZE COMMIT BREAK ADDED --
003000*                               PREVIOUSLY EVERY ROW WAS ITS OWN
003100*                               BATCH.
003200*   08/09/91   RDP  PR-91-204   NUMBER TYPE NOW ROUNDS TO 4
003300*                               DECIMAL PLACES INSTEAD OF
003400*                               TRUNCATING.
003500*   03/30/93   RDP  PR-93-028   VALID-ROW AND REJECT-ROW TABLES
003600*                               BOUNDED AT 500 ENTRIES -- SEE
003700*                               WS-CAPACIDAD-EXCEDIDA.
003800*   11/11/96   KLM  CR-1583     REJECT FILE NOW SKIPPED ENTIRELY
003900*                               WHEN THERE ARE NO BAD ROWS (WAS
004000*                               WRITING AN EMPTY FILE).
004100*   09/30/98   JKL  HD-98-0231  Y2K READINESS REVIEW -- CFG-* AND
004200*                               MAP-* FIELDS CARRY NO DATE DATA;
004300*                               DATE-TYPE CELLS ARE PASSED THROUGH
004400*                               UNVALIDATED BY DESIGN. NO CHANGE.
004500*   03/22/01   MAO  CR-2212     DIAGNOSTIC DISPLAY OF THE BUILT
004600*                               INSERT STATEMENT ADDED (SEE
004700*                               1400-ARMAR-INSERT).
004800*   07/18/02   MAO  PR-02-117   DB-PASSWORD DELIBERATELY LEFT OFF
004900*                               THE CONFIG DISPLAY LISTING.
005000*   03/11/03   DLR  PR-03-066   NUMBER TYPE NOW RE-STRINGS THE
005100*                               4-DECIMAL ROUNDED VALUE BACK INTO
005200*                               THE CELL TEXT BEFORE IT GOES TO
005300*                               THE LOAD SURROGATE (PRE-03-066
005400*   CODE
005500*                               ROUNDED WS-VALOR-NUMERICO AND THEN
005600*                               THREW THE RESULT AWAY). ALSO: A
005700*                               COL_<SYM>= KEY WITH A BLANK VALUE
005800*                               NO LONGER BUILDS A LIVE MAPPING
005900*                               ENTRY (SEE 1210-CLASIFICAR-CLAVE).
006000*   09/02/03   DLR  PR-03-091   DROPPED THE DB-INSERT-ROW TYPED-
006100*                               VALUE COPYBOOK -- THE SURROGATE
006200*                               FILE HAS ALWAYS CARRIED TEXT
006300*                               COLUMNS (SAL-COLUMNA PIC X(64)),
006400*                               NOT A TYPED UNION, SO THE COPYBOOK
006500*                               NEVER HAD A LIVE REFERENCE IN THIS
006600*                               PROGRAM. NO FUNCTIONAL CHANGE.
006700
006800*   **************************************************************
006900    ENVIRONMENT DIVISION.
007000    CONFIGURATION SECTION.
007100*    C01 IS THE USUAL CARRIAGE-CONTROL CHANNEL FOR THIS SHOPS
007200*    PRINTED REPORTS -- THIS JOB HAS NO PRINTED REPORT OF ITS OWN,
007300*    BUT THE CLAUSE IS CARRIED HERE AS A MATTER OF HOUSE STANDARD.
007400        SPECIAL-NAMES.
007500            C01 IS TOP-OF-FORM.
007600    INPUT-OUTPUT SECTION.
007700    FILE-CONTROL.
007800
007900*    DDCONFIG, DDENTRA, DDSALID AND DDRECHAZ ARE THE LOGICAL NAMES
008000*    THE JCL FOR THIS STEP CARRIES -- THE ACTUAL DATASET OR PATH
008100*    IS NEVER CODED HERE, THE SAME AS EVERY OTHER CLASS 45 JOB.
008200        SELECT ARCH-CONFIG  ASSIGN DDCONFIG
008300           FILE STATUS IS FS-CONFIG.
008400
008500        SELECT ARCH-ENTRADA ASSIGN DDENTRA
008600           FILE STATUS IS FS-ENTRADA.
008700
008800        SELECT ARCH-SALIDA  ASSIGN DDSALID
008900           FILE STATUS IS FS-SALIDA.
009000
009100        SELECT ARCH-RECHAZO ASSIGN DDRECHAZ
009200           FILE STATUS IS FS-RECHAZO.
009300
009400*   **************************************************************
009500    DATA DIVISION.
009600    FILE SECTION.
009700
009800*    LOAD CONTROL FILE -- ONE "KEY=VALUE" SETTING PER LINE.  READ
009900*    WHOLE INTO WS-LINEA-CONFIG AT 1105-LEER-LINEA-CONFIG, NEVER
010000*    DIRECTLY INTO A GROUP ITEM -- THE CONTROL FILE HAS NO FIXED
010100*    COLUMN LAYOUT OF ITS OWN.
010200    FD  ARCH-CONFIG
010300            BLOCK CONTAINS 0 RECORDS
010400            RECORDING MODE IS F.
010500    01  REG-CONFIG              PIC X(300).
010600
010700*    WORKSHEET EXTRACT FILE -- ONE COMMA-DELIMITED ROW PER LINE.
010800*    THE FIRST LINE MAY BE A COLUMN-HEADING ROW RATHER THAN DATA,
010900*    PER CFG-READ-FIRST-LINE -- SEE 1610-SALTAR-ENCABEZADO BELOW.
011000    FD  ARCH-ENTRADA
011100            BLOCK CONTAINS 0 RECORDS
011200            RECORDING MODE IS F.
011300    01  REG-ENTRADA             PIC X(1300).
011400
011500*    LOAD SURROGATE -- ONE REG-SALIDA PER VALID ROW LOADED.  NO
011600*    LIVE RDBMS CONNECTION IN THIS BATCH JOB; SAL-LOTE-NRO GROUPS
011700*    RECORDS BY COMMIT BATCH THE WAY AN OPERATOR WOULD VERIFY A
011800*    LOAD RUN AGAINST THE CONTROL TOTALS IN THE END-OF-JOB REPORT.
011900    FD  ARCH-SALIDA
012000            BLOCK CONTAINS 0 RECORDS
012100            RECORDING MODE IS F.
012200    01  REG-SALIDA.
012300*           1-BASED COMMIT-BATCH NUMBER -- STAMPED BY 3050-CARGAR-
012400*           FILA-VALIDA, BUMPED BY 3200-CORTE-LOTE.
012500            03  SAL-LOTE-NRO         PIC S9(09) COMP-3 VALUE ZERO.
012600*           1-BASED POSITION OF THIS ROW WITHIN ITS OWN BATCH, NOT
012700*           THE ROWS ORIGINAL POSITION IN THE EXTRACT FILE.
012800            03  SAL-FILA-NRO         PIC S9(09) COMP-3 VALUE ZERO.
012900*           UP TO 20 MAPPED COLUMNS PER ROW -- SAME BOUND AS THE
013000*           MAPPING TABLE ITSELF (SEE PGM_45-tabla-XLCOLMAP).
013100            03  SAL-COLUMNA OCCURS 20 TIMES
013200                                     PIC X(64)  VALUE SPACES.
013300            03  FILLER               PIC X(20)  VALUE SPACES.
013400
013500*    ONE REG-RECHAZO PER REJECTED ROW, WRITTEN VERBATIM -- SAME
013600*    TEXT THE EXTRACT FILE HANDED US, UNCHANGED.
013700    FD  ARCH-RECHAZO
013800            BLOCK CONTAINS 0 RECORDS
013900            RECORDING MODE IS F.
014000    01  REG-RECHAZO              PIC X(1300).
014100
014200*   **************************************************************
014300    WORKING-STORAGE SECTION.
014400*   **************************************************************
014500*    THE THREE TABLES BUILT AT 1000-INICIO FROM THE LOAD CONTROL
014600*    FILE AND POPULATED AS ROWS ARE READ.
014700        COPY PGM_45-tabla-XLCOLCFG.
014800        COPY PGM_45-tabla-XLCOLMAP.
014900        COPY PGM_45-CP-XLROWDAT.
015000
015100*    FILE STATUS BYTES, ONE PER FILE -- CHECKED AFTER EVERY OPEN,
015200*    CLOSE AND READ/WRITE, SAME AS EVERY OTHER CLASS 45 PROGRAM.
015300    77  FS-CONFIG              PIC X(02) VALUE SPACES.
015400    77  FS-ENTRADA             PIC X(02) VALUE SPACES.
015500    77  FS-SALIDA              PIC X(02) VALUE SPACES.
015600    77  FS-RECHAZO             PIC X(02) VALUE SPACES.
015700
015800*    RUN SWITCHES.
015900    01  WS-SWITCHES-AREA.
016000*           SET WHEN ARCH-ENTRADA HITS END OF FILE -- DRIVES THE
016100*           MAIN READ LOOP IN MAIN-PROGRAM ABOVE.
016200            03  WS-FIN-ENTRADA-SW    PIC X(01) VALUE "N".
016300                88  WS-FIN-LECTURA         VALUE "S".
016400*           RESET TRUE FOR EACH ROW; ANY FAILED CELL VALIDATION
016500*           TURNS IT FALSE FOR THE REST OF THAT ROW.
016600            03  WS-FILA-VALIDA-SW    PIC X(01) VALUE "S".
016700                88  FILA-ES-VALIDA         VALUE "S".
016800*           SET BY 2260-COMPARAR-INDICE WHEN A LOOP CELL INDEX
016900*           MATCHES A MAPPED SPREADSHEET COLUMN.
017000            03  WS-COLUMNA-MAPEADA   PIC X(01) VALUE "N".
017100                88  COLUMNA-TIENE-MAPEO    VALUE "S".
017200*           SET BY 1260-BUSCAR-POR-SIMBOLO WHEN A SYMBOL LOOKUP
017300*           LANDS ON AN EXISTING MAP-ENTRY ROW.
017400            03  WS-MAP-ENCONTRADO    PIC X(01) VALUE "N".
017500                88  MAPEO-ENCONTRADO       VALUE "S".
017600*           SET BY 1258-COMPARAR-ORDEN -- TRUE WHILE THE BUBBLE
017700*           SORT AT 1250-ORDENAR-MAPEO IS STILL MAKING PASSES.
017800            03  WS-ORDEN-CAMBIO      PIC X(01) VALUE "N".
017900                88  HUBO-CAMBIO            VALUE "S".
018000*           RESET TRUE FOR EACH CELL; THE TYPE-SPECIFIC VALIDATION
018100*           PARAGRAPHS (2310/2320/2330/2350) TURN IT FALSE ON A
018200*           FORMAT FAILURE.
018300            03  WS-CELDA-VALIDA      PIC X(01) VALUE "S".
018400                88  CELDA-ES-VALIDA        VALUE "S".
018500*           SET BY 2314-ACUM-DIGITO-ENTERO THE FIRST TIME A "."
018600*           TURNS UP WHILE SCANNING A SUPPOSED WHOLE NUMBER.
018700            03  WS-CELDA-VIO-PUNTO   PIC X(01) VALUE "N".
018800                88  CELDA-TIENE-PUNTO      VALUE "S".
018900*           SET WHEN EITHER HOLDING TABLE BELOW (500 ROWS EACH)
019000*           IS FULL -- SEE 03/30/93 RDP PR-93-028 ABOVE.
019100            03  WS-CAPACIDAD-EXCEDIDA PIC X(01) VALUE "N".
019200                88  TABLA-SIN-ESPACIO      VALUE "S".
019300            03  FILLER                PIC X(10) VALUE SPACES.
019400
019500*    SUBSCRIPTS -- ALL COMP, AS THIS SHOP REQUIRES FOR SUBSCRIPTS
019600*    AND COUNTERS.
019700    01  WS-SUBINDICES-AREA.
019800*           WALKS WS-TABLA-CONFIG AT 1200-ARMAR-MAPEO AND
019900*   1210/1220.
020000            03  WS-SUB-CONFIG        PIC S9(04) COMP VALUE ZERO.
020100*           WALKS THE MAPPING TABLE WHEREVER A LOOKUP MUST VISIT
020200*           EVERY ENTRY, E.G. 1250/1260/2260.
020300            03  WS-SUB-MAPEO         PIC S9(04) COMP VALUE ZERO.
020400*           RESULT SLOT FOR A SUCCESSFUL MAPPING-TABLE LOOKUP --
020500*           NEVER A LOOP SUBSCRIPT ITSELF, ONLY A LOOKUP ANSWER.
020600            03  WS-MAP-SUB-ENCONTRADO PIC S9(04) COMP VALUE ZERO.
020700*           WALKS THE 20 CELLS OF THE CURRENT ROW AT 2200/2250.
020800            03  WS-SUB-CELDA         PIC S9(04) COMP VALUE ZERO.
020900*           WS-SUB-CELDA CONVERTED TO 0-BASED, SINCE MAP-EXCEL-COL
021000*           IS ALWAYS 0-BASED (PGMMPCAFS CONVENTION).
021100            03  WS-INDICE-0BASE      PIC S9(04) COMP VALUE ZERO.
021200*           WALKS WS-DIGITOS-TABLA AT 2316-BUSCAR-DIGITO.
021300            03  WS-SUB-DIGITO        PIC S9(04) COMP VALUE ZERO.
021400*           WALKS THE VALID/REJECTED ROW HOLDING TABLES AT 3000
021500*           AND 3500.
021600            03  WS-SUB-FILA          PIC S9(04) COMP VALUE ZERO.
021700*           COUNTS ROWS WRITTEN SINCE THE LAST COMMIT BREAK --
021800*           RESET TO ZERO BY 3200-CORTE-LOTE.
021900            03  WS-SUB-LOTE          PIC S9(04) COMP VALUE ZERO.
022000*           OUTER/INNER BUBBLE-SORT SUBSCRIPTS FOR 1250-ORDENAR-
022100*           MAPEO -- SEE 1255/1258/1259 BELOW.
022200            03  WS-SUB-ORDEN-I       PIC S9(04) COMP VALUE ZERO.
022300            03  WS-SUB-ORDEN-J       PIC S9(04) COMP VALUE ZERO.
022400*           SYMBOL BEING LOOKED UP BY 1260-BUSCAR-POR-SIMBOLO.
022500            03  WS-BUSCAR-SYM        PIC X(10) VALUE SPACES.
022600            03  FILLER               PIC X(04) VALUE SPACES.
022700
022800*    RUN TOTALS FOR THE END-OF-JOB REPORT.
022900    01  WS-CONTADORES-AREA.
023000*           BUMPED ONCE PER ROW READ, AT 2100-LEER-FILA.
023100            03  TOT-FILAS-LEIDAS     PIC S9(09) COMP VALUE ZERO.
023200*           BUMPED ONCE PER ROW THAT PASSED EVERY MAPPED-CELL
023300*           CHECK, AT 2410-ACUMULAR-VALIDA.
023400            03  TOT-FILAS-VALIDAS    PIC S9(09) COMP VALUE ZERO.
023500*           BUMPED ONCE PER ROW THAT FAILED AT LEAST ONE MAPPED
023600*           CELL, AT 2420-ACUMULAR-RECHAZO.
023700            03  TOT-FILAS-ERROR      PIC S9(09) COMP VALUE ZERO.
023800*           BUMPED ONCE PER REG-SALIDA ACTUALLY WRITTEN, AT 3050-
023900*           CARGAR-FILA-VALIDA.  SHOULD ALWAYS EQUAL TOT-FILAS-
024000*           VALIDAS UNLESS A RUN HIT TABLA-SIN-ESPACIO.
024100            03  TOT-FILAS-INSERT     PIC S9(09) COMP VALUE ZERO.
024200*           BUMPED ONCE PER COMMIT BREAK, AT 3200-CORTE-LOTE.
024300            03  TOT-LOTES            PIC S9(09) COMP VALUE ZERO.
024400            03  FILLER               PIC X(04) VALUE SPACES.
024500
024600*    ONE RAW CONFIG LINE, AND THE PARSE RESULT TABLE BUILT FROM
024700*    EVERY LINE OF DDCONFIG BEFORE THE MAPPING TABLE IS ARMED --
024800*    WE HAVE TO SEE EVERY KEY ONCE (PASS 1) BEFORE WE CAN SAFELY
024900*    APPLY A COL_xxx_TYPE OR COL_xxx_LEN KEY (PASS 2), SINCE THE
025000*    CONTROL FILE AUTHOR MAY WRITE THEM IN ANY ORDER.
025100    01  WS-LINEA-CONFIG          PIC X(300) VALUE SPACES.
025200    01  WS-LINEA-ENTRADA         PIC X(1300) VALUE SPACES.
025300
025400    01  WS-TABLA-CONFIG.
025500*           100 LINES IS WAY BEYOND ANY CONTROL FILE THIS JOB HAS
025600*           EVER BEEN HANDED, BUT 1100-LEER-CONFIG STILL GUARDS
025700*   IT.
025800            03  WS-CANT-CONFIG       PIC S9(04) COMP VALUE ZERO.
025900            03  WS-CONFIG-ENTRADA OCCURS 100 TIMES.
026000*               LEFT OF THE "=" -- EITHER A TOP-LEVEL DB_/EXCEL_/
026100*               BULK_ SETTING OR A COL_<SYM>[_TYPE|_LEN] KEY.
026200                05  PCF-CLAVE        PIC X(30)  VALUE SPACES.
026300*               RIGHT OF THE "=", VERBATIM -- NEVER TRIMMED OR
026400*               UPCASED HERE (SOME SETTINGS, LIKE PASSWORDS, ARE
026500*               CASE SENSITIVE).
026600                05  PCF-VALOR        PIC X(256) VALUE SPACES.
026700*               "S" WHEN PCF-CLAVE STARTS WITH "COL_" -- SET AT
026800*               1110-PARTIR-LINEA, TESTED AT
026900*   1210-CLASIFICAR-CLAVE.
027000                05  PCF-ES-COL       PIC X(01)  VALUE "N".
027100*               THE SPREADSHEET COLUMN LETTER SYMBOL, E.G. "A" OR
027200*               "AB" -- BLANK UNLESS PCF-ES-COL IS "S".
027300                05  PCF-SYM          PIC X(10)  VALUE SPACES.
027400*               "TYPE", "LEN", OR BLANK FOR A PLAIN COL_<SYM>=
027500*   KEY.
027600                05  PCF-SUFIJO       PIC X(10)  VALUE SPACES.
027700                05  FILLER           PIC X(04)  VALUE SPACES.
027800
027900*    SCRATCH AREA FOR BREAKING ONE "KEY=VALUE" CONFIG LINE APART.
028000    01  WS-PARSE-CLAVE-AREA.
028100            03  WS-PARSE-CLAVE       PIC X(30)  VALUE SPACES.
028200*    4-CHARACTER WINDOW ON THE FRONT OF THE KEY -- TESTED AGAINST
028300*    "COL_" AT 1110-PARTIR-LINEA WITHOUT ANY REFERENCE
028400*   MODIFICATION.
028500    01  WS-PARSE-CLAVE-VISTA REDEFINES WS-PARSE-CLAVE-AREA.
028600            03  WS-PARSE-CLAVE-PFX4  PIC X(04).
028700            03  FILLER               PIC X(26).
028800    01  WS-PARSE-VALOR-AREA.
028900            03  WS-PARSE-VALOR       PIC X(256) VALUE SPACES.
029000*    1-CHARACTER WINDOW ON THE FRONT OF THE VALUE -- TESTED
029100*   AGAINST
029200*    "Y"/"N" FOR IS_READ_FIRST_LINE AT 1210-CLASIFICAR-CLAVE.
029300    01  WS-PARSE-VALOR-VISTA REDEFINES WS-PARSE-VALOR-AREA.
029400            03  WS-PARSE-VALOR-PFX1  PIC X(01).
029500            03  FILLER               PIC X(255).
029600    01  WS-PARSE-TOKEN-AREA.
029700*           THE "COL" DISCARDED BY THE UNSTRING AT 1110 -- KEPT
029800*           ONLY BECAUSE UNSTRING NEEDS SOMEWHERE TO PUT IT.
029900            03  WS-TOK-PFX           PIC X(04)  VALUE SPACES.
030000*           THE COLUMN-LETTER SYMBOL BETWEEN THE TWO UNDERSCORES.
030100            03  WS-TOK-SYM           PIC X(10)  VALUE SPACES.
030200*           "TYPE", "LEN", OR BLANK -- SAME MEANING AS PCF-SUFIJO.
030300            03  WS-TOK-SUFIJO        PIC X(10)  VALUE SPACES.
030400            03  FILLER               PIC X(04)  VALUE SPACES.
030500
030600*    TEN-CHARACTER DIGIT LOOKUP, SAME SEARCH IDIOM PGMMPCAF USES
030700*    FOR LETTERS -- SEE 2316-BUSCAR-DIGITO BELOW.
030800    01  WS-DIGITOS-AREA.
030900            03  WS-DIGITOS-TEXTO     PIC X(10) VALUE "0123456789".
031000    01  WS-DIGITOS-TABLA REDEFINES WS-DIGITOS-AREA.
031100            03  WS-DIGITO-ENTRY OCCURS 10 TIMES PIC X(01).
031200
031300*    ONE CELL UNDER VALIDATION AT A TIME, AND ITS CHARACTER-ARRAY
031400*    VIEW SO INTEGER/NUMBER/BOOLEAN CHECKING NEVER NEEDS REFERENCE
031500*    MODIFICATION.
031600    01  WS-CELDA-PARSE-AREA.
031700            03  WS-CELDA-TEXTO       PIC X(64) VALUE SPACES.
031800    01  WS-CELDA-PARSE-VISTA REDEFINES WS-CELDA-PARSE-AREA.
031900            03  WS-CELDA-CARACTER OCCURS 64 TIMES PIC X(01).
032000    01  WS-CELDA-TRABAJO-AREA.
032100*           MEASURED BY 1010-MEDIR-CARACTER STYLE SCAN -- HOW FAR
032200*           INTO WS-CELDA-CARACTER THE CELL TEXT ACTUALLY RUNS.
032300            03  WS-CELDA-LARGO       PIC S9(04) COMP VALUE ZERO.
032400*           SCAN POSITION SHARED BY ALL FOUR TYPE-VALIDATION
032500*           PARAGRAPHS BELOW.
032600            03  WS-CELDA-POS         PIC S9(04) COMP VALUE ZERO.
032700*           SET NEGATIVE ONLY WHEN THE CELLS FIRST CHARACTER IS
032800*           A LEADING MINUS SIGN.
032900            03  WS-CELDA-SIGNO       PIC S9(04) COMP VALUE +1.
033000*           COUNTS DIGITS SEEN AFTER THE DECIMAL POINT, FOR
033100*           BUILDING WS-VALOR-NUMERICOS FRACTIONAL PART.
033200            03  WS-CELDA-DECIMALES   PIC S9(04) COMP VALUE ZERO.
033300*           ONE DIGITS VALUE, LOOKED UP BY 2316-BUSCAR-DIGITO.
033400            03  WS-DIGITO-VALOR      PIC S9(04) COMP VALUE ZERO.
033500*           WHOLE-NUMBER ACCUMULATOR -- 18 DIGITS IS MORE THAN ANY
033600*           EXTRACT CELL THIS JOB HAS EVER SEEN NEEDS.
033700            03  WS-ACUM-ENTERO       PIC S9(18) COMP-3 VALUE ZERO.
033800*           DECIMAL-NUMBER ACCUMULATOR, FOUR PLACES -- SEE 2320-
033900*           VALIDAR-NUMERO BELOW FOR THE ROUNDING RULE.
034000            03  WS-VALOR-NUMERICO    PIC S9(15)V9(4) COMP-3 VALUE
034100        ZERO.
034200*    EDITED VIEW USED ONLY TO RE-STRING THE ROUNDED NUMBER BACK
034300*    INTO WS-CELDA-TEXTO -- SEE 03/11/03 DLR PR-03-066 BELOW.
034400            03  WS-VALOR-EDITADO     PIC -9(14).9(4).
034500            03  FILLER               PIC X(04) VALUE SPACES.
034600
034700*    CALL AREAS FOR THE TWO SERVICE ROUTINES -- SAME SHAPE AS THE
034800*    LINKAGE SECTION EACH ROUTINE DECLARES FOR ITSELF.
034900    01  WS-LLAM-TIPO-AREA.
035000*           SET BEFORE THE CALL TO THE RAW COL_<SYM>_TYPE VALUE.
035100            03  WS-LLAM-TIPO-TEXTO   PIC X(10) VALUE SPACES.
035200*           THE I/N/S/D/B CODE PGMTPCAF HANDS BACK.
035300            03  WS-LLAM-TIPO-COD     PIC X(01) VALUE SPACES.
035400    01  WS-LLAM-SIMBOLO-AREA.
035500*           SET BEFORE THE CALL TO THE RAW COLUMN-LETTER SYMBOL.
035600            03  WS-LLAM-SIMBOLO-TEXTO PIC X(10) VALUE SPACES.
035700*           THE 0-BASED CELL INDEX PGMMPCAF HANDS BACK.
035800            03  WS-LLAM-SIMBOLO-COL  PIC S9(09) COMP-3 VALUE ZERO.
035900
036000*    SORT SCRATCH -- 1250-ORDENAR-MAPEO EXCHANGES TWO MAP-ENTRY
036100*    ROWS THROUGH THIS HOLDING AREA.  LAYOUT MUST MATCH ONE
036200*    MAP-ENTRY OCCURRENCE OF PGM_45-tabla-XLCOLMAP EXACTLY.
036300    01  WS-MAP-TEMP.
036400            03  WS-MAP-TEMP-SYM      PIC X(10)  VALUE SPACES.
036500*           0-BASED CELL INDEX, NOT THE SPREADSHEET LETTER -- SEE
036600*           PGMMPCAF FOR THE LETTER-TO-INDEX CONVERSION.
036700            03  WS-MAP-TEMP-COL      PIC S9(09) COMP VALUE ZERO.
036800            03  WS-MAP-TEMP-DBCOL    PIC X(64)  VALUE SPACES.
036900            03  WS-MAP-TEMP-TIPO     PIC X(01)  VALUE "S".
037000            03  WS-MAP-TEMP-LARGO    PIC S9(09) COMP-3 VALUE +256.
037100            03  FILLER               PIC X(08)  VALUE SPACES.
037200
037300*    DIAGNOSTIC INSERT-STATEMENT TEXT (SEE 07/18/02 MAO PR-02-117)
037400*   --
037500*    HELD HERE ONLY SO 1500-MOSTRAR-CONFIG CAN DISPLAY A SAMPLE
037600*    STATEMENT SHAPE AT START-UP.  NO SQL IS EVER ACTUALLY ISSUED
037700*    FROM THIS FIELD -- THE REAL OUTPUT IS REG-SALIDA ABOVE.
037800    01  WS-INSERT-TEXTO          PIC X(2000) VALUE SPACES.
037900    01  WS-INSERT-COLUMNAS       PIC X(800)  VALUE SPACES.
038000    01  WS-INSERT-VALORES        PIC X(200)  VALUE SPACES.
038100    01  WS-INSERT-COLS-TEMP      PIC X(800)  VALUE SPACES.
038200    01  WS-INSERT-VAL-TEMP       PIC X(200)  VALUE SPACES.
038300
038400*    VALID-ROW AND REJECT-ROW HOLDING TABLES -- SEE 03/30/93 RDP
038500*    PR-93-028 ABOVE FOR THE 500-ROW BOUND.
038600    01  WS-TABLA-VALIDAS.
038700*           HOW MANY OF THE 500 SLOTS BELOW ARE IN USE -- FILLED
038800*   IN
038900*           ARRIVAL ORDER BY 2410-ACUMULAR-VALIDA, NEVER
039000*   RE-SORTED.
039100            03  WS-CANT-VALIDAS      PIC S9(04) COMP VALUE ZERO.
039200            03  WS-FILA-VALIDA OCCURS 500 TIMES.
039300*               THE VALIDATED (POSSIBLY RE-FORMATTED) TEXT OF EACH
039400*               MAPPED CELL -- SAME 20-CELL SHAPE AS CELL-VALUE.
039500                05  WS-FV-COLUMNA OCCURS 20 TIMES
039600                                     PIC X(64) VALUE SPACES.
039700                05  FILLER           PIC X(20) VALUE SPACES.
039800    01  WS-TABLA-RECHAZOS.
039900*           HOW MANY OF THE 500 SLOTS BELOW ARE IN USE -- FILLED
040000*           IN ARRIVAL ORDER BY 2420-ACUMULAR-RECHAZO.
040100            03  WS-CANT-RECHAZOS     PIC S9(04) COMP VALUE ZERO.
040200*               THE WHOLE RAW EXTRACT LINE, UNTOUCHED -- NOT SPLIT
040300*               INTO CELLS, SINCE A REJECTED ROW IS NEVER LOADED.
040400            03  WS-FILA-RECHAZO OCCURS 500 TIMES
040500                                     PIC X(1300) VALUE SPACES.
040600            03  FILLER               PIC X(04) VALUE SPACES.
040700
040800*   **************************************************************
040900    PROCEDURE DIVISION.
041000
041100*   --------------------------------------------------------------
041200*    MAINLINE -- BUILD THE COLUMN MAP, WORK THE EXTRACT FILE ROW
041300*   BY
041400*    ROW UNTIL END OF FILE, CARRY THE VALID ROWS TO THE LOAD
041500*    SURROGATE IN BULK-SIZE BATCHES, CARRY THE REJECTED ROWS TO
041600*   THE
041700*    REJECT FILE, AND PRINT THE END-OF-JOB REPORT.  NOTHING BELOW
041800*    THIS PARAGRAPH IS CALLED FROM ANYWHERE BUT HERE -- THE NUMBER
041900*    RANGES (1000S SETUP, 2000S READ/VALIDATE, 3000S LOAD, 9999
042000*    CLOSE) ARE THIS SHOPS USUAL WAY OF LAYING OUT A BATCH DRIVER.
042100    MAIN-PROGRAM.
042200
042300        PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
042400        PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
042500           UNTIL WS-FIN-LECTURA
042600        PERFORM 3000-CARGAR-VALIDAS-I THRU 3000-CARGAR-VALIDAS-F
042700        PERFORM 3500-GRABAR-RECHAZOS-I
042800                THRU 3500-GRABAR-RECHAZOS-F
042900        PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
043000
043100    MAIN-PROGRAM-F. STOP RUN.
043200
043300*   --------------------------------------------------------------
043400    PARAGRAFOS-DE-ARRANQUE SECTION.
043500
043600*    EVERYTHING IN THIS SECTION RUNS EXACTLY ONCE, BEFORE THE
043700*   FIRST
043800*    EXTRACT ROW IS EVEN READ.  ITS JOB IS TO TURN THE LOAD
043900*   CONTROL
044000*    FILE INTO THE IN-MEMORY MAPPING TABLE THAT THE PER-ROW
044100*    PARAGRAPHS LATER IN THIS PROGRAM LEAN ON.
044200*    1000-INICIO READS THE LOAD CONTROL FILE, BUILDS AND SORTS THE
044300*    COLUMN MAPPING TABLE, DISPLAYS A DIAGNOSTIC SUMMARY, AND
044400*    PRIMES THE READ LOOP ON THE EXTRACT FILE.
044500    1000-INICIO-I.
044600
044700        PERFORM 1100-LEER-CONFIG-I    THRU 1100-LEER-CONFIG-F
044800        PERFORM 1200-ARMAR-MAPEO-I    THRU 1200-ARMAR-MAPEO-F
044900        PERFORM 1250-ORDENAR-MAPEO-I  THRU 1250-ORDENAR-MAPEO-F
045000        PERFORM 1500-MOSTRAR-CONFIG-I THRU 1500-MOSTRAR-CONFIG-F
045100        PERFORM 1600-INICIO-LECTURA-I THRU 1600-INICIO-LECTURA-F.
045200
045300    1000-INICIO-F. EXIT.
045400
045500
045600*   --------------------------------------------------------------
045700*    READS DDCONFIG ONE LINE AT A TIME INTO WS-TABLA-CONFIG.
045800    1100-LEER-CONFIG-I.
045900
046000        MOVE ZERO TO WS-CANT-CONFIG
046100        OPEN INPUT ARCH-CONFIG
046200        IF FS-CONFIG NOT = "00"
046300           DISPLAY "PGMXLCAF - ERROR OPENING CONFIG FILE: "
046400        FS-CONFIG
046500           SET WS-FIN-LECTURA TO TRUE
046600        ELSE
046700           PERFORM 1105-LEER-LINEA-CONFIG-I
046800                   THRU 1105-LEER-LINEA-CONFIG-F
046900              UNTIL FS-CONFIG = "10"
047000           CLOSE ARCH-CONFIG
047100        END-IF.
047200
047300    1100-LEER-CONFIG-F. EXIT.
047400
047500
047600*   --------------------------------------------------------------
047700*    ONE CALL PER LINE FROM 1100-LEER-CONFIG ABOVE.  A BLANK LINE
047800*   IN
047900*    DDCONFIG (OPERATORS SOMETIMES LEAVE ONE BETWEEN SECTIONS OF
048000*   THE
048100*    CONTROL FILE) IS SKIPPED HERE RATHER THAN BEING FILED AS A
048200*   KEY
048300*    WITH NO EQUAL SIGN IN IT.
048400    1105-LEER-LINEA-CONFIG-I.
048500
048600        READ ARCH-CONFIG INTO WS-LINEA-CONFIG
048700           AT END
048800              MOVE "10" TO FS-CONFIG
048900           NOT AT END
049000              IF WS-LINEA-CONFIG NOT = SPACES
049100                 PERFORM 1110-PARTIR-LINEA-I THRU
049200        1110-PARTIR-LINEA-F
049300              END-IF
049400        END-READ.
049500
049600    1105-LEER-LINEA-CONFIG-F. EXIT.
049700
049800
049900*   --------------------------------------------------------------
050000*    SPLITS ONE "KEY=VALUE" LINE, THEN CLASSIFIES THE KEY AS A
050100*    PLAIN COL_<SYM> KEY, A COL_<SYM>_TYPE/_LEN SUFFIXED KEY, OR
050200*    SOME OTHER TOP-LEVEL SETTING.  THE CONTROL FILE NEVER PUTS AN
050300*    UNDERSCORE INSIDE A COLUMN-LETTER SYMBOL, SO UNSTRING ON "_"
050400*    SAFELY SPLITS THE SUFFIX OFF.
050500    1110-PARTIR-LINEA-I.
050600
050700        IF WS-CANT-CONFIG < 100
050800           ADD 1 TO WS-CANT-CONFIG
050900           UNSTRING WS-LINEA-CONFIG DELIMITED BY "="
051000              INTO WS-PARSE-CLAVE  WS-PARSE-VALOR
051100           MOVE WS-PARSE-CLAVE TO PCF-CLAVE (WS-CANT-CONFIG)
051200           MOVE WS-PARSE-VALOR TO PCF-VALOR (WS-CANT-CONFIG)
051300           MOVE "N" TO PCF-ES-COL (WS-CANT-CONFIG)
051400           MOVE SPACES TO PCF-SYM (WS-CANT-CONFIG)
051500                          PCF-SUFIJO (WS-CANT-CONFIG)
051600           IF WS-PARSE-CLAVE-PFX4 = "COL_"
051700              MOVE "S" TO PCF-ES-COL (WS-CANT-CONFIG)
051800              MOVE SPACES TO WS-TOK-SYM WS-TOK-SUFIJO
051900              UNSTRING WS-PARSE-CLAVE DELIMITED BY "_"
052000                 INTO WS-TOK-PFX WS-TOK-SYM WS-TOK-SUFIJO
052100              MOVE WS-TOK-SYM    TO PCF-SYM    (WS-CANT-CONFIG)
052200              MOVE WS-TOK-SUFIJO TO PCF-SUFIJO (WS-CANT-CONFIG)
052300           END-IF
052400        ELSE
052500           DISPLAY "PGMXLCAF - CONFIG TABLE FULL, LINE IGNORED"
052600        END-IF.
052700
052800    1110-PARTIR-LINEA-F. EXIT.
052900
053000
053100*   --------------------------------------------------------------
053200*    PASS 1 BUILDS ONE MAP-ENTRY PER PLAIN COL_<SYM> KEY AND FILES
053300*    THE TOP-LEVEL SETTINGS; PASS 2 THEN OVERLAYS ANY _TYPE/_LEN
053400*    KEY ONTO THE ENTRY ITS SYMBOL ALREADY BUILT.  ORDER OF KEYS
053500*    IN THE CONTROL FILE DOES NOT MATTER -- SEE HEADER BANNER.
053600    1200-ARMAR-MAPEO-I.
053700
053800        MOVE ZERO TO MAP-ENTRY-COUNT
053900        PERFORM 1210-CLASIFICAR-CLAVE-I THRU
054000        1210-CLASIFICAR-CLAVE-F
054100           VARYING WS-SUB-CONFIG FROM 1 BY 1
054200           UNTIL WS-SUB-CONFIG > WS-CANT-CONFIG
054300        PERFORM 1220-APLICAR-TIPO-LARGO-I
054400                THRU 1220-APLICAR-TIPO-LARGO-F
054500           VARYING WS-SUB-CONFIG FROM 1 BY 1
054600           UNTIL WS-SUB-CONFIG > WS-CANT-CONFIG.
054700
054800    1200-ARMAR-MAPEO-F. EXIT.
054900
055000
055100*   --------------------------------------------------------------
055200*    ADDS ONE ENTRY TO THE RUNTIME MAPPING TABLE FOR A SYMBOL THAT
055300*    HAS A PLAIN COL_<SYM>= KEY.  DEFAULTS THE COLUMN TO TYPE
055400*   STRING,
055500*    LENGTH 256 -- 1220-APLICAR-TIPO-LARGO BELOW WILL OVERLAY
055600*   THESE
055700*    DEFAULTS IF THE CONTROL FILE ALSO CARRIES A _TYPE OR _LEN KEY
055800*    FOR THE SAME SYMBOL.  CALLS PGMMPCAF ONCE TO RESOLVE THE
055900*    SPREADSHEET COLUMN LETTERS INTO THE 0-BASED CELL INDEX.
056000    1205-AGREGAR-ENTRADA-MAPEO-I.
056100
056200        IF MAP-ENTRY-COUNT < 20
056300           ADD 1 TO MAP-ENTRY-COUNT
056400           MOVE PCF-SYM   (WS-SUB-CONFIG) TO
056500                MAP-EXCEL-SYM (MAP-ENTRY-COUNT)
056600           MOVE PCF-VALOR (WS-SUB-CONFIG) TO
056700                MAP-DB-COL    (MAP-ENTRY-COUNT)
056800           MOVE "S"   TO MAP-COL-TYPE (MAP-ENTRY-COUNT)
056900           MOVE 256   TO MAP-COL-LEN  (MAP-ENTRY-COUNT)
057000           MOVE PCF-SYM (WS-SUB-CONFIG) TO WS-LLAM-SIMBOLO-TEXTO
057100           CALL "PGMMPCAF" USING WS-LLAM-SIMBOLO-AREA
057200           MOVE WS-LLAM-SIMBOLO-COL TO MAP-EXCEL-COL
057300        (MAP-ENTRY-COUNT)
057400        ELSE
057500           DISPLAY "PGMXLCAF - MAPPING TABLE FULL, COLUMN IGNORED:
057600        "
057700                   PCF-SYM (WS-SUB-CONFIG)
057800        END-IF.
057900
058000    1205-AGREGAR-ENTRADA-MAPEO-F. EXIT.
058100
058200
058300*   --------------------------------------------------------------
058400*    ONE CALL PER LINE OF WS-TABLA-CONFIG, DRIVEN FROM 1200-ARMAR-
058500*    MAPEO ABOVE.  THE EVALUATE BELOW FILES EACH OF THE SEVEN TOP-
058600*    LEVEL DB_/EXCEL_/BULK_ SETTINGS INTO ITS OWN CFG-* FIELD,
058700*   THEN
058800*    FALLS THROUGH TO THE COL_<SYM>= BRANCH FOR ANY COLUMN KEY.
058900    1210-CLASIFICAR-CLAVE-I.
059000
059100        EVALUATE TRUE
059200           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "DB_URL"
059300              MOVE PCF-VALOR (WS-SUB-CONFIG) TO CFG-DB-URL
059400           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "DB_USER_NAME"
059500              MOVE PCF-VALOR (WS-SUB-CONFIG) TO CFG-DB-USER-NAME
059600           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "DB_PASSWORD"
059700              MOVE PCF-VALOR (WS-SUB-CONFIG) TO CFG-DB-PASSWORD
059800           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "DB_NAME"
059900              MOVE PCF-VALOR (WS-SUB-CONFIG) TO CFG-DB-NAME
060000           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "DB_TABLE"
060100              MOVE PCF-VALOR (WS-SUB-CONFIG) TO CFG-DB-TABLE
060200           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "EXCEL_FILE_PATH"
060300              MOVE PCF-VALOR (WS-SUB-CONFIG) TO
060400        CFG-EXCEL-FILE-PATH
060500           WHEN PCF-CLAVE (WS-SUB-CONFIG) =
060600        "EXCEL_ERROR_FILE_PATH"
060700              MOVE PCF-VALOR (WS-SUB-CONFIG) TO CFG-EXCEL-ERR-PATH
060800           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "IS_READ_FIRST_LINE"
060900              MOVE PCF-VALOR (WS-SUB-CONFIG) TO WS-PARSE-VALOR
061000              MOVE WS-PARSE-VALOR-PFX1 TO CFG-READ-FIRST-LINE
061100           WHEN PCF-CLAVE (WS-SUB-CONFIG) = "BULK_SIZE"
061200              MOVE PCF-VALOR (WS-SUB-CONFIG) TO WS-CELDA-TEXTO
061300              PERFORM 2310-VALIDAR-ENTERO-I THRU
061400        2310-VALIDAR-ENTERO-F
061500              IF CELDA-ES-VALIDA
061600                 MOVE WS-ACUM-ENTERO TO CFG-BULK-SIZE
061700              END-IF
061800           WHEN PCF-ES-COL (WS-SUB-CONFIG) = "S" AND
061900                PCF-SUFIJO (WS-SUB-CONFIG) = SPACES AND
062000                PCF-VALOR (WS-SUB-CONFIG) NOT = SPACES
062100*    A COL_<SYM>= KEY WITH NO VALUE ON THE RIGHT OF THE EQUAL SIGN
062200*    MEANS "SKIP THIS COLUMN" -- NO MAPPING ENTRY IS BUILT FOR IT.
062300*    SEE 03/11/03 DLR PR-03-066 BELOW.
062400              PERFORM 1205-AGREGAR-ENTRADA-MAPEO-I
062500                      THRU 1205-AGREGAR-ENTRADA-MAPEO-F
062600           WHEN OTHER
062700              CONTINUE
062800        END-EVALUATE.
062900
063000    1210-CLASIFICAR-CLAVE-F. EXIT.
063100
063200
063300*   --------------------------------------------------------------
063400*    PASS 2 -- _TYPE/_LEN SUFFIXED KEYS OVERLAY THE ENTRY THEIR
063500*    SYMBOL ALREADY BUILT IN PASS 1.  A SUFFIX FOR A SYMBOL THAT
063600*    NEVER GOT A PLAIN COL_<SYM>= KEY IS QUIETLY IGNORED.
063700    1220-APLICAR-TIPO-LARGO-I.
063800
063900        IF PCF-ES-COL (WS-SUB-CONFIG) = "S" AND
064000           PCF-SUFIJO (WS-SUB-CONFIG) NOT = SPACES
064100           MOVE PCF-SYM (WS-SUB-CONFIG) TO WS-BUSCAR-SYM
064200           PERFORM 1260-BUSCAR-POR-SIMBOLO-I THRU
064300        1260-BUSCAR-POR-SIMBOLO-F
064400           IF MAPEO-ENCONTRADO
064500              IF PCF-SUFIJO (WS-SUB-CONFIG) = "TYPE"
064600                 MOVE PCF-VALOR (WS-SUB-CONFIG) TO
064700        WS-LLAM-TIPO-TEXTO
064800                 CALL "PGMTPCAF" USING WS-LLAM-TIPO-AREA
064900                 MOVE WS-LLAM-TIPO-COD TO
065000                      MAP-COL-TYPE (WS-MAP-SUB-ENCONTRADO)
065100              ELSE
065200                 IF PCF-SUFIJO (WS-SUB-CONFIG) = "LEN"
065300                    MOVE PCF-VALOR (WS-SUB-CONFIG) TO
065400        WS-CELDA-TEXTO
065500                    PERFORM 2310-VALIDAR-ENTERO-I
065600                            THRU 2310-VALIDAR-ENTERO-F
065700                    IF CELDA-ES-VALIDA
065800                       MOVE WS-ACUM-ENTERO TO
065900                            MAP-COL-LEN (WS-MAP-SUB-ENCONTRADO)
066000                    END-IF
066100                 END-IF
066200              END-IF
066300           END-IF
066400        END-IF.
066500
066600    1220-APLICAR-TIPO-LARGO-F. EXIT.
066700
066800
066900*   --------------------------------------------------------------
067000*    LINEAR SEARCH OF THE MAPPING TABLE BY SYMBOL.  WS-SUB-MAPEO
067100*   IS
067200*    THE LOOP SUBSCRIPT; WS-MAP-SUB-ENCONTRADO HOLDS THE RESULT --
067300*    KEPT SEPARATE SO THE SEARCH LOOP NEVER OVERWRITES ITS OWN
067400*    CONTROL VARIABLE (SAME RULE PGMMPCAF FOLLOWS).
067500    1260-BUSCAR-POR-SIMBOLO-I.
067600
067700        MOVE "N" TO WS-MAP-ENCONTRADO
067800        MOVE ZERO TO WS-MAP-SUB-ENCONTRADO
067900        PERFORM 1265-COMPARAR-SIMBOLO-I THRU
068000        1265-COMPARAR-SIMBOLO-F
068100           VARYING WS-SUB-MAPEO FROM 1 BY 1
068200           UNTIL WS-SUB-MAPEO > MAP-ENTRY-COUNT.
068300
068400    1260-BUSCAR-POR-SIMBOLO-F. EXIT.
068500
068600
068700*   --------------------------------------------------------------
068800*    ONE COMPARE PER TABLE ENTRY, DRIVEN FROM 1260-BUSCAR-POR-
068900*    SIMBOLO ABOVE.  THE LOOP IS NOT EXITED EARLY ON A MATCH --
069000*    THE TABLE IS SMALL (20 ENTRIES AT MOST) SO THE COST OF
069100*   WALKING
069200*    TO THE END IS NOT WORTH THE GO TO IT WOULD TAKE TO SHORT-
069300*    CIRCUIT.
069400    1265-COMPARAR-SIMBOLO-I.
069500
069600        IF MAP-EXCEL-SYM (WS-SUB-MAPEO) = WS-BUSCAR-SYM
069700           MOVE "S" TO WS-MAP-ENCONTRADO
069800           MOVE WS-SUB-MAPEO TO WS-MAP-SUB-ENCONTRADO
069900        END-IF.
070000
070100    1265-COMPARAR-SIMBOLO-F. EXIT.
070200
070300
070400*   --------------------------------------------------------------
070500*    EXCHANGE SORT OF THE MAPPING TABLE ASCENDING BY EXCEL-COL --
070600*    THIS SHOP HAS NO SORT VERB AVAILABLE FOR AN IN-MEMORY TABLE,
070700*    SO WE BUBBLE IT THE WAY WE SORT ANY SMALL WORKING-STORAGE
070800*    TABLE -- REPEATED PASSES UNTIL A PASS MAKES NO EXCHANGE.
070900    1250-ORDENAR-MAPEO-I.
071000
071100        MOVE "S" TO WS-ORDEN-CAMBIO
071200        PERFORM 1255-PASADA-ORDEN-I THRU 1255-PASADA-ORDEN-F
071300           UNTIL WS-ORDEN-CAMBIO = "N".
071400
071500    1250-ORDENAR-MAPEO-F. EXIT.
071600
071700
071800*   --------------------------------------------------------------
071900*    ONE BUBBLE PASS OVER THE WHOLE TABLE, DRIVEN FROM 1250-
072000*    ORDENAR-MAPEO ABOVE.  WS-ORDEN-CAMBIO IS RESET TO N HERE AND
072100*    SET BACK TO S BY 1258-COMPARAR-ORDEN BELOW IF THIS PASS
072200*    EXCHANGES ANYTHING.
072300    1255-PASADA-ORDEN-I.
072400
072500        MOVE "N" TO WS-ORDEN-CAMBIO
072600        PERFORM 1258-COMPARAR-ORDEN-I THRU 1258-COMPARAR-ORDEN-F
072700           VARYING WS-SUB-ORDEN-I FROM 1 BY 1
072800           UNTIL WS-SUB-ORDEN-I > MAP-ENTRY-COUNT - 1.
072900
073000    1255-PASADA-ORDEN-F. EXIT.
073100
073200
073300*   --------------------------------------------------------------
073400*    COMPARES TWO ADJACENT TABLE ENTRIES AND SWAPS THEM IF THEY
073500*   ARE
073600*    OUT OF ORDER.  DRIVEN ONCE PER ADJACENT PAIR FROM
073700*   1255-PASADA-
073800*    ORDEN ABOVE.
073900    1258-COMPARAR-ORDEN-I.
074000
074100        COMPUTE WS-SUB-ORDEN-J = WS-SUB-ORDEN-I + 1
074200        IF MAP-EXCEL-COL (WS-SUB-ORDEN-I) >
074300           MAP-EXCEL-COL (WS-SUB-ORDEN-J)
074400           PERFORM 1259-INTERCAMBIAR-ORDEN-I THRU
074500        1259-INTERCAMBIAR-ORDEN-F
074600           MOVE "S" TO WS-ORDEN-CAMBIO
074700        END-IF.
074800
074900    1258-COMPARAR-ORDEN-F. EXIT.
075000
075100
075200*   --------------------------------------------------------------
075300*    THREE-MOVE EXCHANGE THROUGH WS-MAP-TEMP.  WS-MAP-TEMP MUST
075400*    STAY BYTE-FOR-BYTE THE SAME SHAPE AS ONE MAP-ENTRY OCCURRENCE
075500*    (SEE THE WORKING-STORAGE COMMENT ABOVE) OR THIS MOVE SILENTLY
075600*    SCRAMBLES THE ENTRY.
075700    1259-INTERCAMBIAR-ORDEN-I.
075800
075900        MOVE MAP-ENTRY (WS-SUB-ORDEN-I) TO WS-MAP-TEMP
076000        MOVE MAP-ENTRY (WS-SUB-ORDEN-J) TO MAP-ENTRY
076100        (WS-SUB-ORDEN-I)
076200        MOVE WS-MAP-TEMP TO MAP-ENTRY (WS-SUB-ORDEN-J).
076300
076400    1259-INTERCAMBIAR-ORDEN-F. EXIT.
076500
076600
076700*   --------------------------------------------------------------
076800*    BUILDS A DIAGNOSTIC INSERT STATEMENT -- THIS JOB NEVER OPENS
076900*   A
077000*    LIVE DATABASE CONNECTION, SO THE TEXT IS FOR THE OPERATOR LOG
077100*    ONLY (SEE 03/22/01 MAO CR-2212 ABOVE).
077200    1400-ARMAR-INSERT-I.
077300
077400        MOVE SPACES TO WS-INSERT-COLUMNAS WS-INSERT-VALORES
077500                       WS-INSERT-TEXTO
077600        PERFORM 1410-AGREGAR-COLUMNA-INSERT-I
077700                THRU 1410-AGREGAR-COLUMNA-INSERT-F
077800           VARYING WS-SUB-MAPEO FROM 1 BY 1
077900           UNTIL WS-SUB-MAPEO > MAP-ENTRY-COUNT
078000        STRING "INSERT INTO "     DELIMITED BY SIZE
078100               CFG-DB-TABLE       DELIMITED BY SPACE
078200               " ("               DELIMITED BY SIZE
078300               WS-INSERT-COLUMNAS DELIMITED BY SPACE
078400               ") VALUES ("       DELIMITED BY SIZE
078500               WS-INSERT-VALORES  DELIMITED BY SPACE
078600               ")"                DELIMITED BY SIZE
078700          INTO WS-INSERT-TEXTO.
078800
078900    1400-ARMAR-INSERT-F. EXIT.
079000
079100
079200*   --------------------------------------------------------------
079300*    ONE CALL PER MAPPING TABLE ENTRY, DRIVEN FROM 1400-ARMAR-
079400*    INSERT ABOVE.  BUILDS THE COLUMN-NAME LIST AND THE
079500*   PLACEHOLDER
079600*    LIST IN PARALLEL SO THEY STAY THE SAME LENGTH -- THE
079700*    DIAGNOSTIC TEXT NEVER CARRIES ACTUAL CELL VALUES, ONLY
079800*    PLACEHOLDERS, SINCE THIS JOB HAS NO LIVE DATABASE CONNECTION
079900*    TO BIND THEM TO.
080000    1410-AGREGAR-COLUMNA-INSERT-I.
080100
080200        IF WS-SUB-MAPEO = 1
080300           STRING MAP-DB-COL (WS-SUB-MAPEO) DELIMITED BY SPACE
080400             INTO WS-INSERT-COLUMNAS
080500           MOVE "?" TO WS-INSERT-VALORES
080600        ELSE
080700           MOVE WS-INSERT-COLUMNAS TO WS-INSERT-COLS-TEMP
080800           STRING WS-INSERT-COLS-TEMP      DELIMITED BY SPACE
080900                  ","                     DELIMITED BY SIZE
081000                  MAP-DB-COL (WS-SUB-MAPEO) DELIMITED BY SPACE
081100             INTO WS-INSERT-COLUMNAS
081200           MOVE WS-INSERT-VALORES TO WS-INSERT-VAL-TEMP
081300           STRING WS-INSERT-VAL-TEMP DELIMITED BY SPACE
081400                  ",?"              DELIMITED BY SIZE
081500             INTO WS-INSERT-VALORES
081600        END-IF.
081700
081800    1410-AGREGAR-COLUMNA-INSERT-F. EXIT.
081900
082000
082100*   --------------------------------------------------------------
082200*    DIAGNOSTIC DUMP OF THE CONFIGURATION AS LOADED.  DB-PASSWORD
082300*    IS DELIBERATELY OMITTED -- SEE 07/18/02 MAO PR-02-117 ABOVE.
082400    1500-MOSTRAR-CONFIG-I.
082500
082600*       DB-PASSWORD IS SET BY 1210-CLASIFICAR-CLAVE ABOVE LIKE ANY
082700*       OTHER DB_ SETTING, BUT IS NEVER DISPLAYED HERE -- SEE THE
082800*       07/18/02 CHANGE LOG ENTRY.
082900        DISPLAY "PGMXLCAF - CONFIGURATION SUMMARY"
083000        DISPLAY "  DB-URL        : " CFG-DB-URL
083100        DISPLAY "  DB-USER-NAME  : " CFG-DB-USER-NAME
083200        DISPLAY "  DB-NAME       : " CFG-DB-NAME
083300        DISPLAY "  DB-TABLE      : " CFG-DB-TABLE
083400        DISPLAY "  EXCEL-FILE    : " CFG-EXCEL-FILE-PATH
083500        DISPLAY "  EXCEL-ERR-PATH: " CFG-EXCEL-ERR-PATH
083600        DISPLAY "  READ-1ST-LINE : " CFG-READ-FIRST-LINE
083700        DISPLAY "  BULK-SIZE     : " CFG-BULK-SIZE
083800        PERFORM 1400-ARMAR-INSERT-I THRU 1400-ARMAR-INSERT-F
083900        DISPLAY "  INSERT TEXT   : " WS-INSERT-TEXTO
084000        DISPLAY "PGMXLCAF - COLUMN MAPPING TABLE"
084100        PERFORM 1510-MOSTRAR-ENTRADA-MAPEO-I
084200                THRU 1510-MOSTRAR-ENTRADA-MAPEO-F
084300           VARYING WS-SUB-MAPEO FROM 1 BY 1
084400           UNTIL WS-SUB-MAPEO > MAP-ENTRY-COUNT.
084500
084600    1500-MOSTRAR-CONFIG-F. EXIT.
084700
084800
084900*   --------------------------------------------------------------
085000*    ONE DISPLAY LINE PER MAPPING TABLE ENTRY, DRIVEN FROM 1500-
085100*    MOSTRAR-CONFIG ABOVE, SO THE OPERATOR LOG SHOWS EXACTLY WHICH
085200*    SPREADSHEET COLUMN FEEDS WHICH TARGET COLUMN, IN THE ORDER
085300*    1250-ORDENAR-MAPEO LEFT THEM.
085400    1510-MOSTRAR-ENTRADA-MAPEO-I.
085500
085600        DISPLAY "  SYM=" MAP-EXCEL-SYM (WS-SUB-MAPEO)
085700                " COL="  MAP-EXCEL-COL (WS-SUB-MAPEO)
085800                " DB-COL=" MAP-DB-COL  (WS-SUB-MAPEO)
085900                " TYPE="   MAP-COL-TYPE (WS-SUB-MAPEO)
086000                " LEN="    MAP-COL-LEN  (WS-SUB-MAPEO).
086100
086200    1510-MOSTRAR-ENTRADA-MAPEO-F. EXIT.
086300
086400
086500*   --------------------------------------------------------------
086600*    OPENS THE EXTRACT AND LOAD-SURROGATE FILES AND PRIMES THE
086700*    READ LOOP, SKIPPING THE HEADER ROW FIRST WHEN CFG SAYS ROW 1
086800*    IS A HEADER RATHER THAN DATA.
086900    1600-INICIO-LECTURA-I.
087000
087100        OPEN INPUT ARCH-ENTRADA
087200        IF FS-ENTRADA NOT = "00"
087300           DISPLAY "PGMXLCAF - ERROR OPENING INPUT FILE: "
087400        FS-ENTRADA
087500           SET WS-FIN-LECTURA TO TRUE
087600        ELSE
087700           OPEN OUTPUT ARCH-SALIDA
087800           IF FS-SALIDA NOT = "00"
087900              DISPLAY "PGMXLCAF - ERROR OPENING OUTPUT FILE: "
088000        FS-SALIDA
088100              SET WS-FIN-LECTURA TO TRUE
088200           ELSE
088300              IF NOT CFG-ROW-1-IS-DATA
088400                 PERFORM 1610-SALTAR-ENCABEZADO-I
088500                         THRU 1610-SALTAR-ENCABEZADO-F
088600              END-IF
088700              PERFORM 2100-LEER-FILA-I THRU 2100-LEER-FILA-F
088800           END-IF
088900        END-IF.
089000
089100    1600-INICIO-LECTURA-F. EXIT.
089200
089300
089400*   --------------------------------------------------------------
089500*    DISCARDS THE HEADER ROW -- NOT COUNTED IN TOT-FILAS-LEIDAS.
089600    1610-SALTAR-ENCABEZADO-I.
089700
089800        READ ARCH-ENTRADA INTO WS-LINEA-ENTRADA
089900           AT END
090000              SET WS-FIN-LECTURA TO TRUE
090100        END-READ.
090200
090300    1610-SALTAR-ENCABEZADO-F. EXIT.
090400
090500
090600*   **************************************************************
090700    PARAGRAFOS-DE-LECTURA SECTION.
090800
090900*   --------------------------------------------------------------
091000*    EVERYTHING FROM HERE THROUGH THE END OF PARAGRAFOS-DE-
091100*    VALIDACION BELOW RUNS ONCE PER EXTRACT ROW, SO THIS IS WHERE
091200*    AN INEFFICIENT PARAGRAPH COSTS THE MOST ON A LARGE WORKSHEET
091300*   --
091400*    KEEP ANYTHING ADDED HERE AS CHEAP AS THE VALIDATION RULES
091500*   WILL
091600*    ALLOW.
091700*   --------------------------------------------------------------
091800*    ONE ROW IN, ONE ROW FILED AS VALID OR REJECTED, ONE ROW OUT.
091900*    NOTICE THE READ OF THE NEXT ROW HAPPENS LAST, NOT FIRST --
092000*    1600-INICIO-LECTURA ABOVE ALREADY PRIMED THE FIRST ROW BEFORE
092100*    THIS LOOP WAS EVER ENTERED, SO THIS PARAGRAPH VALIDATES THE
092200*   ROW
092300*    IT WAS HANDED AND ONLY THEN GOES AND GETS THE NEXT ONE.
092400    2000-PROCESO-I.
092500
092600        PERFORM 2200-VALIDAR-FILA-I  THRU 2200-VALIDAR-FILA-F
092700        PERFORM 2400-CLASIFICAR-FILA-I THRU 2400-CLASIFICAR-FILA-F
092800        PERFORM 2100-LEER-FILA-I     THRU 2100-LEER-FILA-F.
092900
093000    2000-PROCESO-F. EXIT.
093100
093200
093300*   --------------------------------------------------------------
093400*    READS ONE LINE OF THE EXTRACT FILE AND COUNTS IT AGAINST TOT-
093500*    FILAS-LEIDAS, DRIVEN FROM 2000-PROCESO ABOVE.  END OF FILE
093600*   SETS
093700*    WS-FIN-LECTURA AND FALLS OUT OF THE MAIN READ LOOP WITHOUT
093800*    TOUCHING THE ROW TABLES.
093900    2100-LEER-FILA-I.
094000
094100        READ ARCH-ENTRADA INTO WS-LINEA-ENTRADA
094200           AT END
094300              SET WS-FIN-LECTURA TO TRUE
094400           NOT AT END
094500              ADD 1 TO TOT-FILAS-LEIDAS
094600              PERFORM 2110-PARTIR-CELDAS-I THRU
094700        2110-PARTIR-CELDAS-F
094800        END-READ.
094900
095000    2100-LEER-FILA-F. EXIT.
095100
095200
095300*   --------------------------------------------------------------
095400*    SPLITS THE RAW EXTRACT LINE ON COMMAS INTO THE 20-CELL ROW
095500*    LAYOUT -- A SHORT ROW LEAVES ITS TRAILING CELLS BLANK.
095600    2110-PARTIR-CELDAS-I.
095700
095800        MOVE SPACES TO WS-XLROWDAT
095900        UNSTRING WS-LINEA-ENTRADA DELIMITED BY ","
096000           INTO CELL-VALUE (01) CELL-VALUE (02) CELL-VALUE (03)
096100                CELL-VALUE (04) CELL-VALUE (05) CELL-VALUE (06)
096200                CELL-VALUE (07) CELL-VALUE (08) CELL-VALUE (09)
096300                CELL-VALUE (10) CELL-VALUE (11) CELL-VALUE (12)
096400                CELL-VALUE (13) CELL-VALUE (14) CELL-VALUE (15)
096500                CELL-VALUE (16) CELL-VALUE (17) CELL-VALUE (18)
096600                CELL-VALUE (19) CELL-VALUE (20).
096700
096800    2110-PARTIR-CELDAS-F. EXIT.
096900
097000
097100*   --------------------------------------------------------------
097200*    WALKS ALL 20 CELL POSITIONS; ONLY A POSITION THE MAPPING
097300*   TABLE
097400*    ACTUALLY COVERS GETS VALIDATED.  ANY ONE BAD MAPPED CELL
097500*   FAILS
097600*    THE WHOLE ROW, BUT WE STILL WALK THE REST OF THE ROW.
097700    2200-VALIDAR-FILA-I.
097800
097900        MOVE "S" TO WS-FILA-VALIDA-SW
098000        PERFORM 2250-VALIDAR-CELDA-INDICE-I
098100                THRU 2250-VALIDAR-CELDA-INDICE-F
098200           VARYING WS-SUB-CELDA FROM 1 BY 1
098300           UNTIL WS-SUB-CELDA > 20.
098400
098500    2200-VALIDAR-FILA-F. EXIT.
098600
098700
098800*   --------------------------------------------------------------
098900*    ONE CALL PER MAPPING TABLE ENTRY, DRIVEN FROM 2200-VALIDAR-
099000*    FILA ABOVE.  LOOKS UP WHICH RAW CELL FEEDS THIS MAPPED
099100*   COLUMN,
099200*    RUNS THE TYPE-SPECIFIC CHECK AT 2300-VALIDAR-CELDA, AND
099300*   WRITES
099400*    THE (POSSIBLY RE-FORMATTED) CELL TEXT BACK INTO THE ROWS OWN
099500*    COPY OF CELL-VALUE SO 3060-MOVER-COLUMNAS-LOTE LATER PICKS UP
099600*    THE VALIDATED TEXT, NOT THE RAW EXTRACT TEXT.
099700    2250-VALIDAR-CELDA-INDICE-I.
099800
099900        COMPUTE WS-INDICE-0BASE = WS-SUB-CELDA - 1
100000        PERFORM 2260-BUSCAR-POR-INDICE-I THRU
100100        2260-BUSCAR-POR-INDICE-F
100200        IF COLUMNA-TIENE-MAPEO
100300           MOVE CELL-VALUE (WS-SUB-CELDA) TO WS-CELDA-TEXTO
100400           PERFORM 2300-VALIDAR-CELDA-I THRU 2300-VALIDAR-CELDA-F
100500           MOVE WS-CELDA-TEXTO TO CELL-VALUE (WS-SUB-CELDA)
100600           IF NOT CELDA-ES-VALIDA
100700              MOVE "N" TO WS-FILA-VALIDA-SW
100800           END-IF
100900        END-IF.
101000
101100    2250-VALIDAR-CELDA-INDICE-F. EXIT.
101200
101300
101400*   --------------------------------------------------------------
101500*    LINEAR SEARCH OF THE MAPPING TABLE BY 0-BASED EXCEL COLUMN
101600*    INDEX.  WS-SUB-MAPEO IS THE LOOP SUBSCRIPT; WS-MAP-SUB-
101700*    ENCONTRADO HOLDS THE RESULT (SAME SEPARATION RULE AS 1260).
101800    2260-BUSCAR-POR-INDICE-I.
101900
102000        MOVE "N" TO WS-COLUMNA-MAPEADA
102100        MOVE ZERO TO WS-MAP-SUB-ENCONTRADO
102200        PERFORM 2265-COMPARAR-INDICE-I THRU 2265-COMPARAR-INDICE-F
102300           VARYING WS-SUB-MAPEO FROM 1 BY 1
102400           UNTIL WS-SUB-MAPEO > MAP-ENTRY-COUNT.
102500
102600    2260-BUSCAR-POR-INDICE-F. EXIT.
102700
102800
102900*   --------------------------------------------------------------
103000*    ONE COMPARE PER TABLE ENTRY, DRIVEN FROM 2260-BUSCAR-POR-
103100*    INDICE ABOVE.  SAME WALK-THE-WHOLE-TABLE APPROACH AS 1265-
103200*    COMPARAR-SIMBOLO, FOR THE SAME REASON.
103300    2265-COMPARAR-INDICE-I.
103400
103500        IF MAP-EXCEL-COL (WS-SUB-MAPEO) = WS-INDICE-0BASE
103600           MOVE "S" TO WS-COLUMNA-MAPEADA
103700           MOVE WS-SUB-MAPEO TO WS-MAP-SUB-ENCONTRADO
103800        END-IF.
103900
104000    2265-COMPARAR-INDICE-F. EXIT.
104100
104200
104300*   **************************************************************
104400    PARAGRAFOS-DE-VALIDACION SECTION.
104500
104600*   --------------------------------------------------------------
104700*    ONE RULE PER MAP-COL-TYPE CODE -- I/N/S/D/B AS RETURNED BY
104800*    PGMTPCAF.  EACH RULE OWNS ONE JOB ONLY: DECIDE
104900*   CELDA-ES-VALIDA
105000*    TRUE OR FALSE, AND WHEN TRUE, LEAVE WS-CELDA-TEXTO HOLDING
105100*   THE
105200*    TEXT THAT SHOULD ACTUALLY GO TO THE LOAD SURROGATE (WHICH MAY
105300*    NOT BE THE RAW CELL TEXT -- SEE THE NUMBER AND BOOLEAN
105400*   RULES).
105500*   --------------------------------------------------------------
105600*    DISPATCHES TO THE RULE FOR THE MAPPED COLUMNS TYPE CODE.
105700    2300-VALIDAR-CELDA-I.
105800
105900        EVALUATE MAP-COL-TYPE (WS-MAP-SUB-ENCONTRADO)
106000*          WHOLE NUMBER -- SEE 2310-VALIDAR-ENTERO BELOW.
106100           WHEN "I"
106200              PERFORM 2310-VALIDAR-ENTERO-I THRU
106300        2310-VALIDAR-ENTERO-F
106400*          DECIMAL NUMBER -- SEE 2320-VALIDAR-NUMERO BELOW.
106500           WHEN "N"
106600              PERFORM 2320-VALIDAR-NUMERO-I THRU
106700        2320-VALIDAR-NUMERO-F
106800*          PLAIN TEXT -- SEE 2330-VALIDAR-TEXTO BELOW.
106900           WHEN "S"
107000              PERFORM 2330-VALIDAR-TEXTO-I  THRU
107100        2330-VALIDAR-TEXTO-F
107200*          DATE -- PASSED THROUGH UNVALIDATED, SEE 2340-VALIDAR-
107300*          FECHA BELOW AND THE Y2K REVIEW NOTE IN THE CHANGE LOG.
107400           WHEN "D"
107500              PERFORM 2340-VALIDAR-FECHA-I  THRU
107600        2340-VALIDAR-FECHA-F
107700*          TRUE/FALSE -- SEE 2350-VALIDAR-BOOLEANO BELOW.
107800           WHEN "B"
107900              PERFORM 2350-VALIDAR-BOOLEANO-I
108000                      THRU 2350-VALIDAR-BOOLEANO-F
108100*          UNRECOGNIZED TYPE CODE (SHOULD NOT HAPPEN -- PGMTPCAF
108200*          ALWAYS DEFAULTS TO "S") -- FALLS BACK TO TEXT ANYWAY.
108300           WHEN OTHER
108400              PERFORM 2330-VALIDAR-TEXTO-I  THRU
108500        2330-VALIDAR-TEXTO-F
108600        END-EVALUATE.
108700
108800    2300-VALIDAR-CELDA-F. EXIT.
108900
109000
109100*   --------------------------------------------------------------
109200*    INTEGER -- OPTIONAL LEADING SIGN, ALL REMAINING CHARACTERS
109300*    MUST BE DIGITS, AT LEAST ONE DIGIT REQUIRED.  A BLANK CELL IS
109400*    NOT A VALID INTEGER.
109500    2310-VALIDAR-ENTERO-I.
109600
109700        MOVE "S" TO WS-CELDA-VALIDA
109800        MOVE ZERO TO WS-ACUM-ENTERO WS-CELDA-LARGO WS-CELDA-POS
109900        MOVE +1 TO WS-CELDA-SIGNO
110000        PERFORM 2312-MEDIR-CELDA-I THRU 2312-MEDIR-CELDA-F
110100           VARYING WS-CELDA-POS FROM 1 BY 1
110200           UNTIL WS-CELDA-POS > 64
110300*       AN ALL-BLANK CELL MEASURES TO LENGTH ZERO AND FAILS HERE
110400*   --
110500*       A BLANK CELL IS NEVER TREATED AS A VALID ZERO.
110600        IF WS-CELDA-LARGO = 0
110700           MOVE "N" TO WS-CELDA-VALIDA
110800        ELSE
110900           PERFORM 2314-ACUM-DIGITO-ENTERO-I
111000                   THRU 2314-ACUM-DIGITO-ENTERO-F
111100              VARYING WS-CELDA-POS FROM 1 BY 1
111200              UNTIL WS-CELDA-POS > WS-CELDA-LARGO
111300                 OR NOT CELDA-ES-VALIDA
111400           IF CELDA-ES-VALIDA AND WS-CELDA-SIGNO = -1
111500              MULTIPLY -1 BY WS-ACUM-ENTERO
111600           END-IF
111700        END-IF.
111800
111900    2310-VALIDAR-ENTERO-F. EXIT.
112000
112100
112200*   --------------------------------------------------------------
112300*    TRIMS TRAILING BLANKS BY FINDING THE LAST NON-BLANK POSITION.
112400    2312-MEDIR-CELDA-I.
112500
112600        IF WS-CELDA-CARACTER (WS-CELDA-POS) NOT = SPACE
112700           MOVE WS-CELDA-POS TO WS-CELDA-LARGO
112800        END-IF.
112900
113000    2312-MEDIR-CELDA-F. EXIT.
113100
113200
113300*   --------------------------------------------------------------
113400*    ONE CALL PER DIGIT POSITION, DRIVEN FROM 2310-VALIDAR-ENTERO
113500*    ABOVE.  A NON-DIGIT CHARACTER FAILS THE WHOLE CELL
113600*   IMMEDIATELY
113700*    -- THE LOOP STILL RUNS TO COMPLETION (THIS SHOP HAS NO EARLY
113800*    EXIT FROM A PERFORM ... VARYING) BUT SKIPS THE ACCUMULATE
113900*   ONCE
114000*    CELDA-ES-VALIDA HAS GONE FALSE.
114100    2314-ACUM-DIGITO-ENTERO-I.
114200
114300        IF WS-CELDA-POS = 1 AND
114400          (WS-CELDA-CARACTER (1) = "+" OR WS-CELDA-CARACTER (1) =
114500        "-")
114600           IF WS-CELDA-CARACTER (1) = "-"
114700              MOVE -1 TO WS-CELDA-SIGNO
114800           END-IF
114900        ELSE
115000           PERFORM 2316-BUSCAR-DIGITO-I THRU 2316-BUSCAR-DIGITO-F
115100           IF WS-DIGITO-VALOR < 0
115200              MOVE "N" TO WS-CELDA-VALIDA
115300           ELSE
115400              COMPUTE WS-ACUM-ENTERO =
115500                      WS-ACUM-ENTERO * 10 + WS-DIGITO-VALOR
115600           END-IF
115700        END-IF.
115800
115900    2314-ACUM-DIGITO-ENTERO-F. EXIT.
116000
116100
116200*   --------------------------------------------------------------
116300*    SAME TABLE-SEARCH IDIOM PGMMPCAF USES FOR LETTERS, HERE FOR
116400*    THE TEN DIGIT CHARACTERS.  WS-DIGITO-VALOR COMES BACK
116500*   NEGATIVE
116600*    WHEN THE CHARACTER IS NOT A DIGIT AT ALL.
116700    2316-BUSCAR-DIGITO-I.
116800
116900        MOVE -1 TO WS-DIGITO-VALOR
117000        PERFORM 2317-COMPARAR-DIGITO-I THRU 2317-COMPARAR-DIGITO-F
117100           VARYING WS-SUB-DIGITO FROM 1 BY 1
117200           UNTIL WS-SUB-DIGITO > 10.
117300
117400    2316-BUSCAR-DIGITO-F. EXIT.
117500
117600
117700*   --------------------------------------------------------------
117800*    ONE COMPARE PER ENTRY OF THE WS-DIGITOS-AREA TABLE, DRIVEN
117900*   FROM
118000*    2316-BUSCAR-DIGITO ABOVE.  SAME SEARCH IDIOM AS
118100*   1265-COMPARAR-
118200*    SIMBOLO AND 2265-COMPARAR-INDICE.
118300    2317-COMPARAR-DIGITO-I.
118400
118500        IF WS-DIGITO-ENTRY (WS-SUB-DIGITO) =
118600           WS-CELDA-CARACTER (WS-CELDA-POS)
118700           COMPUTE WS-DIGITO-VALOR = WS-SUB-DIGITO - 1
118800        END-IF.
118900
119000    2317-COMPARAR-DIGITO-F. EXIT.
119100
119200
119300*   --------------------------------------------------------------
119400*    NUMBER -- SAME RULE AS INTEGER PLUS AT MOST ONE DECIMAL
119500*   POINT.
119600*    RESULT IS ROUNDED TO 4 DECIMAL PLACES REGARDLESS OF HOW MANY
119700*    THE CELL ACTUALLY CARRIED (SEE 08/09/91 RDP PR-91-204 ABOVE).
119800    2320-VALIDAR-NUMERO-I.
119900
120000        MOVE "S" TO WS-CELDA-VALIDA
120100        MOVE ZERO TO WS-ACUM-ENTERO WS-CELDA-LARGO WS-CELDA-POS
120200                       WS-CELDA-DECIMALES WS-VALOR-NUMERICO
120300        MOVE "N" TO WS-CELDA-VIO-PUNTO
120400        MOVE +1 TO WS-CELDA-SIGNO
120500        PERFORM 2312-MEDIR-CELDA-I THRU 2312-MEDIR-CELDA-F
120600           VARYING WS-CELDA-POS FROM 1 BY 1
120700           UNTIL WS-CELDA-POS > 64
120800        IF WS-CELDA-LARGO = 0
120900           MOVE "N" TO WS-CELDA-VALIDA
121000        ELSE
121100           PERFORM 2322-ACUM-DIGITO-NUMERO-I
121200                   THRU 2322-ACUM-DIGITO-NUMERO-F
121300              VARYING WS-CELDA-POS FROM 1 BY 1
121400              UNTIL WS-CELDA-POS > WS-CELDA-LARGO
121500                 OR NOT CELDA-ES-VALIDA
121600           IF CELDA-ES-VALIDA
121700              PERFORM 2324-ESCALAR-NUMERO-I THRU
121800        2324-ESCALAR-NUMERO-F
121900*       THE CELL TEXT IS RE-BUILT FROM THE ROUNDED VALUE SO THE
122000*       4-DECIMAL ROUNDING ABOVE ACTUALLY REACHES THE LOAD
122100*       SURROGATE FILE INSTEAD OF BEING DISCARDED.
122200              MOVE WS-VALOR-NUMERICO TO WS-VALOR-EDITADO
122300              MOVE WS-VALOR-EDITADO TO WS-CELDA-TEXTO
122400           END-IF
122500        END-IF.
122600
122700    2320-VALIDAR-NUMERO-F. EXIT.
122800
122900
123000*   --------------------------------------------------------------
123100*    ONE CALL PER DIGIT POSITION, DRIVEN FROM 2320-VALIDAR-NUMERO
123200*    ABOVE.  IDENTICAL LOGIC TO 2314-ACUM-DIGITO-ENTERO EXCEPT
123300*   THAT
123400*    A DECIMAL POINT IS ALSO A VALID CHARACTER HERE -- SEEING ONE
123500*    SETS WS-CELDA-VIO-PUNTO AND STARTS WS-CELDA-DECIMALES
123600*   COUNTING
123700*    THE DIGITS THAT FOLLOW IT.
123800    2322-ACUM-DIGITO-NUMERO-I.
123900
124000        IF WS-CELDA-POS = 1 AND
124100          (WS-CELDA-CARACTER (1) = "+" OR WS-CELDA-CARACTER (1) =
124200        "-")
124300           IF WS-CELDA-CARACTER (1) = "-"
124400              MOVE -1 TO WS-CELDA-SIGNO
124500           END-IF
124600        ELSE
124700           IF WS-CELDA-CARACTER (WS-CELDA-POS) = "."
124800              IF CELDA-TIENE-PUNTO
124900                 MOVE "N" TO WS-CELDA-VALIDA
125000              ELSE
125100                 MOVE "S" TO WS-CELDA-VIO-PUNTO
125200              END-IF
125300           ELSE
125400              PERFORM 2316-BUSCAR-DIGITO-I THRU
125500        2316-BUSCAR-DIGITO-F
125600              IF WS-DIGITO-VALOR < 0
125700                 MOVE "N" TO WS-CELDA-VALIDA
125800              ELSE
125900                 COMPUTE WS-ACUM-ENTERO =
126000                         WS-ACUM-ENTERO * 10 + WS-DIGITO-VALOR
126100                 IF CELDA-TIENE-PUNTO
126200                    ADD 1 TO WS-CELDA-DECIMALES
126300                 END-IF
126400              END-IF
126500           END-IF
126600        END-IF.
126700
126800    2322-ACUM-DIGITO-NUMERO-F. EXIT.
126900
127000
127100*   --------------------------------------------------------------
127200*    DIVIDES THE ACCUMULATED DIGITS BACK DOWN BY THE NUMBER OF
127300*    DECIMAL PLACES THE CELL CARRIED SO THE DECIMAL POINT LANDS
127400*    WHERE IT BELONGS; ROUNDED ALWAYS RESOLVES TO
127500*   WS-VALOR-NUMERICO
127600*    FOUR DECIMAL PLACES, HALF-ADJUSTING AS NEEDED.
127700    2324-ESCALAR-NUMERO-I.
127800
127900        IF WS-CELDA-DECIMALES = 0
128000           COMPUTE WS-VALOR-NUMERICO ROUNDED = WS-ACUM-ENTERO
128100        ELSE
128200           COMPUTE WS-VALOR-NUMERICO ROUNDED =
128300                   WS-ACUM-ENTERO / (10 ** WS-CELDA-DECIMALES)
128400        END-IF
128500        IF WS-CELDA-SIGNO = -1
128600           MULTIPLY -1 BY WS-VALOR-NUMERICO
128700        END-IF.
128800
128900    2324-ESCALAR-NUMERO-F. EXIT.
129000
129100
129200*   --------------------------------------------------------------
129300*    STRING -- ALWAYS VALID.  TRUNCATED TO THE MAPPED COLUMNS
129400*    COL-LEN SO THE SURROGATE LOAD ROW NEVER CARRIES MORE THAN THE
129500*    TARGET COLUMN COULD HOLD.
129600    2330-VALIDAR-TEXTO-I.
129700
129800        MOVE "S" TO WS-CELDA-VALIDA
129900        PERFORM 2332-TRUNCAR-TEXTO-I THRU 2332-TRUNCAR-TEXTO-F
130000           VARYING WS-CELDA-POS FROM 1 BY 1
130100           UNTIL WS-CELDA-POS > 64.
130200
130300    2330-VALIDAR-TEXTO-F. EXIT.
130400
130500
130600*   --------------------------------------------------------------
130700*    TRIMS THE CELL TEXT TO MAP-COL-LEN CHARACTERS, DRIVEN FROM
130800*    2330-VALIDAR-TEXTO ABOVE, SO A STRING COLUMN NEVER OVERRUNS
130900*    THE WIDTH THE CONTROL FILE DECLARED FOR IT.
131000    2332-TRUNCAR-TEXTO-I.
131100
131200        IF WS-CELDA-POS > MAP-COL-LEN (WS-MAP-SUB-ENCONTRADO)
131300           MOVE SPACE TO WS-CELDA-CARACTER (WS-CELDA-POS)
131400        END-IF.
131500
131600    2332-TRUNCAR-TEXTO-F. EXIT.
131700
131800
131900*   --------------------------------------------------------------
132000*    DATE -- ALWAYS VALID, PASSED THROUGH UNCHANGED.  SEE 09/30/98
132100*    JKL HD-98-0231 Y2K REVIEW NOTE IN THE CHANGE LOG ABOVE.
132200*    THIS JOB DOES NOT KNOW WHAT DATE FORMAT THE EXTRACT CARRIES
132300*   --
132400*    THAT IS BETWEEN THE WORKSHEET AUTHOR AND WHATEVER READS THE
132500*    LOAD SURROGATE DOWNSTREAM OF THIS JOB.  A DATE-TYPE CELL CAN
132600*    NEVER REJECT A ROW, EVEN IF IT IS BLANK OR GARBLED.
132700    2340-VALIDAR-FECHA-I.
132800
132900        MOVE "S" TO WS-CELDA-VALIDA.
133000
133100    2340-VALIDAR-FECHA-F. EXIT.
133200
133300
133400*   --------------------------------------------------------------
133500*    BOOLEAN -- TRUNCATE TO 5 CHARACTERS, UPPER-CASE, THEN MATCH
133600*    AGAINST TRUE/FALSE/T/F/YES/NO/Y/N.  COBOL PADS THE SHORTER
133700*    LITERAL WITH SPACES FOR THE COMPARE, SO NO REFERENCE
133800*    MODIFICATION IS NEEDED HERE EITHER.
133900    2350-VALIDAR-BOOLEANO-I.
134000
134100        MOVE "N" TO WS-CELDA-VALIDA
134200        PERFORM 2352-TRUNCAR-BOOLEANO-I THRU
134300        2352-TRUNCAR-BOOLEANO-F
134400           VARYING WS-CELDA-POS FROM 1 BY 1
134500           UNTIL WS-CELDA-POS > 64
134600        INSPECT WS-CELDA-TEXTO
134700           CONVERTING "abcdefghijklmnopqrstuvwxyz"
134800                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
134900        IF WS-CELDA-TEXTO = "TRUE"  OR WS-CELDA-TEXTO = "FALSE" OR
135000           WS-CELDA-TEXTO = "T"     OR WS-CELDA-TEXTO = "F"     OR
135100           WS-CELDA-TEXTO = "YES"   OR WS-CELDA-TEXTO = "NO"    OR
135200           WS-CELDA-TEXTO = "Y"     OR WS-CELDA-TEXTO = "N"
135300           MOVE "S" TO WS-CELDA-VALIDA
135400        END-IF.
135500
135600    2350-VALIDAR-BOOLEANO-F. EXIT.
135700
135800
135900*   --------------------------------------------------------------
136000*    RE-SPELLS A RECOGNIZED TRUE/FALSE SPELLING BACK INTO ITS
136100*    CANONICAL TRUE/FALSE TEXT, DRIVEN FROM 2350-VALIDAR-BOOLEANO
136200*    ABOVE, SO THE SURROGATE FILE NEVER CARRIES Y, 1 OR YES FOR
136300*    THE SAME BOOLEAN COLUMN ACROSS DIFFERENT ROWS.
136400    2352-TRUNCAR-BOOLEANO-I.
136500
136600        IF WS-CELDA-POS > 5
136700           MOVE SPACE TO WS-CELDA-CARACTER (WS-CELDA-POS)
136800        END-IF.
136900
137000    2352-TRUNCAR-BOOLEANO-F. EXIT.
137100
137200
137300*   **************************************************************
137400    PARAGRAFOS-DE-CLASIFICACION SECTION.
137500
137600*   --------------------------------------------------------------
137700*    A ONE-PARAGRAPH SECTION -- FILES THE JUST-VALIDATED ROW INTO
137800*    ONE OF THE TWO HOLDING TABLES SO PARAGRAFOS-DE-CARGA BELOW
137900*    NEVER HAS TO LOOK AT FILA-ES-VALIDA ITSELF.
138000*   --------------------------------------------------------------
138100*    FILA-ES-VALIDA WAS SET BY 2200-VALIDAR-FILA ABOVE -- TRUE
138200*    UNLESS AT LEAST ONE MAPPED CELL FAILED ITS TYPE RULE.
138300    2400-CLASIFICAR-FILA-I.
138400
138500        IF FILA-ES-VALIDA
138600           PERFORM 2410-ACUMULAR-VALIDA-I THRU
138700        2410-ACUMULAR-VALIDA-F
138800           ADD 1 TO TOT-FILAS-VALIDAS
138900        ELSE
139000           PERFORM 2420-ACUMULAR-RECHAZO-I THRU
139100        2420-ACUMULAR-RECHAZO-F
139200           ADD 1 TO TOT-FILAS-ERROR
139300        END-IF.
139400
139500    2400-CLASIFICAR-FILA-F. EXIT.
139600
139700
139800*   --------------------------------------------------------------
139900*    FILES ONE VALIDATED ROW INTO WS-TABLA-VALIDAS, DRIVEN FROM
140000*    2400-CLASIFICAR-FILA ABOVE, AND BUMPS TOT-FILAS-VALIDAS.  A
140100*    FULL TABLE SETS TABLA-SIN-ESPACIO RATHER THAN ABENDING THE
140200*   RUN
140300*    -- SEE 03/30/93 RDP PR-93-028 ABOVE.
140400    2410-ACUMULAR-VALIDA-I.
140500
140600        IF WS-CANT-VALIDAS < 500
140700           ADD 1 TO WS-CANT-VALIDAS
140800           MOVE WS-XLROWDAT TO WS-FILA-VALIDA (WS-CANT-VALIDAS)
140900        ELSE
141000           MOVE "S" TO WS-CAPACIDAD-EXCEDIDA
141100           DISPLAY "PGMXLCAF - VALID-ROW TABLE FULL, ROW DROPPED"
141200        END-IF.
141300
141400    2410-ACUMULAR-VALIDA-F. EXIT.
141500
141600
141700*   --------------------------------------------------------------
141800*    FILES ONE REJECTED ROW INTO WS-TABLA-RECHAZOS, DRIVEN FROM
141900*    2400-CLASIFICAR-FILA ABOVE, AND BUMPS TOT-FILAS-ERROR.  THE
142000*    ROW IS FILED VERBATIM -- NO CELL-LEVEL DETAIL ABOUT WHICH
142100*    COLUMN FAILED IS KEPT, ONLY THE WHOLE RAW LINE.
142200    2420-ACUMULAR-RECHAZO-I.
142300
142400        IF WS-CANT-RECHAZOS < 500
142500           ADD 1 TO WS-CANT-RECHAZOS
142600           MOVE WS-LINEA-ENTRADA TO WS-FILA-RECHAZO
142700        (WS-CANT-RECHAZOS)
142800        ELSE
142900           MOVE "S" TO WS-CAPACIDAD-EXCEDIDA
143000           DISPLAY "PGMXLCAF - ERROR-ROW TABLE FULL, ROW DROPPED"
143100        END-IF.
143200
143300    2420-ACUMULAR-RECHAZO-F. EXIT.
143400
143500
143600*   **************************************************************
143700    PARAGRAFOS-DE-CARGA SECTION.
143800
143900*   --------------------------------------------------------------
144000*    EVERYTHING IN THIS SECTION RUNS ONCE, AFTER THE READ LOOP HAS
144100*    SEEN THE LAST EXTRACT ROW -- NOT ONCE PER ROW.  THE VALID AND
144200*    REJECTED ROWS HAVE ALREADY BEEN HELD IN WORKING STORAGE BY
144300*    PARAGRAFOS-DE-CLASIFICACION ABOVE; THIS SECTION JUST WRITES
144400*    THEM OUT.
144500*   --------------------------------------------------------------
144600*    WRITES EVERY ACCUMULATED VALID ROW TO THE LOAD SURROGATE,
144700*    BREAKING INTO A NEW BATCH EVERY CFG-BULK-SIZE ROWS (SEE
144800*    01/14/90 TMH CR-1098 ABOVE) AND FLUSHING ANY PARTIAL FINAL
144900*    BATCH.
145000    3000-CARGAR-VALIDAS-I.
145100
145200        MOVE ZERO TO WS-SUB-LOTE TOT-LOTES
145300        PERFORM 3050-CARGAR-FILA-VALIDA-I
145400                THRU 3050-CARGAR-FILA-VALIDA-F
145500           VARYING WS-SUB-FILA FROM 1 BY 1
145600           UNTIL WS-SUB-FILA > WS-CANT-VALIDAS
145700        PERFORM 3200-CORTE-LOTE-I THRU 3200-CORTE-LOTE-F
145800        CLOSE ARCH-SALIDA.
145900
146000    3000-CARGAR-VALIDAS-F. EXIT.
146100
146200
146300*   --------------------------------------------------------------
146400*    MOVES ONE ROW OF WS-TABLA-VALIDAS INTO REG-SALIDA AND WRITES
146500*   IT,
146600*    DRIVEN FROM 3000-CARGAR-VALIDAS ABOVE.  SAL-LOTE-NRO AND SAL-
146700*    FILA-NRO ARE STAMPED BEFORE THE WRITE SO AN OPERATOR READING
146800*    THE SURROGATE FILE CAN TIE ANY RECORD BACK TO A BATCH NUMBER
146900*    AND AN ORIGINAL ROW POSITION.
147000    3050-CARGAR-FILA-VALIDA-I.
147100
147200        ADD 1 TO WS-SUB-LOTE
147300        COMPUTE SAL-LOTE-NRO = TOT-LOTES + 1
147400        MOVE WS-SUB-LOTE TO SAL-FILA-NRO
147500        PERFORM 3060-MOVER-COLUMNAS-LOTE-I
147600                THRU 3060-MOVER-COLUMNAS-LOTE-F
147700           VARYING WS-SUB-CELDA FROM 1 BY 1
147800           UNTIL WS-SUB-CELDA > 20
147900        WRITE REG-SALIDA
148000        ADD 1 TO TOT-FILAS-INSERT
148100*       BULK-SIZE ZERO (OR NOT SET IN THE CONTROL FILE) MEANS
148200*   NEVER
148300*       COMMIT-BREAK MID-RUN -- THE WHOLE LOAD RUNS AS ONE BATCH,
148400*       FLUSHED BY THE 3200-CORTE-LOTE CALL BACK AT 3000-CARGAR-
148500*       VALIDAS ONCE THE LAST VALID ROW HAS BEEN WRITTEN.
148600        IF CFG-BULK-SIZE > 0 AND WS-SUB-LOTE = CFG-BULK-SIZE
148700           PERFORM 3200-CORTE-LOTE-I THRU 3200-CORTE-LOTE-F
148800        END-IF.
148900
149000    3050-CARGAR-FILA-VALIDA-F. EXIT.
149100
149200
149300*   --------------------------------------------------------------
149400*    ONE CALL PER COLUMN OF THE CURRENT ROW, DRIVEN FROM 3050-
149500*    CARGAR-FILA-VALIDA ABOVE.  A PLAIN MOVE, TABLE POSITION FOR
149600*    TABLE POSITION -- THE TYPE-SPECIFIC FORMATTING WAS ALREADY
149700*    DONE BACK AT VALIDATION TIME (SEE 2250-VALIDAR-CELDA-INDICE).
149800    3060-MOVER-COLUMNAS-LOTE-I.
149900
150000        MOVE WS-FV-COLUMNA (WS-SUB-FILA, WS-SUB-CELDA)
150100          TO SAL-COLUMNA (WS-SUB-CELDA).
150200
150300    3060-MOVER-COLUMNAS-LOTE-F. EXIT.
150400
150500
150600*   --------------------------------------------------------------
150700*    COMMIT-BREAK CONTROL LOGIC -- COUNTS THE BATCH AND RESETS THE
150800*    IN-BATCH ROW COUNT.  THIS JOB DISPLAYS A BATCH LINE IN PLACE
150900*    OF A TRUE DATABASE COMMIT (THIS SHOPS CICS JOBS NEVER ISSUE
151000*    AN EXPLICIT SYNCPOINT EITHER -- SEE PGMD1CAF).
151100    3200-CORTE-LOTE-I.
151200
151300        IF WS-SUB-LOTE > 0
151400           ADD 1 TO TOT-LOTES
151500           DISPLAY "PGMXLCAF - BATCH " TOT-LOTES
151600                   " COMMITTED, " WS-SUB-LOTE " ROW(S)"
151700           MOVE ZERO TO WS-SUB-LOTE
151800        END-IF.
151900
152000    3200-CORTE-LOTE-F. EXIT.
152100
152200
152300*   --------------------------------------------------------------
152400*    REJECT FILE IS OPENED AND WRITTEN ONLY WHEN THERE IS AT LEAST
152500*    ONE BAD ROW (SEE 11/11/96 KLM CR-1583 ABOVE).
152600    3500-GRABAR-RECHAZOS-I.
152700
152800        IF WS-CANT-RECHAZOS > 0
152900           OPEN OUTPUT ARCH-RECHAZO
153000           IF FS-RECHAZO NOT = "00"
153100              DISPLAY "PGMXLCAF - ERROR OPENING REJECT FILE: "
153200                      FS-RECHAZO
153300           ELSE
153400              PERFORM 3510-GRABAR-FILA-RECHAZO-I
153500                      THRU 3510-GRABAR-FILA-RECHAZO-F
153600                 VARYING WS-SUB-FILA FROM 1 BY 1
153700                 UNTIL WS-SUB-FILA > WS-CANT-RECHAZOS
153800              CLOSE ARCH-RECHAZO
153900           END-IF
154000           DISPLAY "PGMXLCAF - " WS-CANT-RECHAZOS
154100                   " INVALID ROW(S) WRITTEN"
154200        ELSE
154300           DISPLAY "PGMXLCAF - NO INVALID ROWS THIS RUN"
154400        END-IF.
154500
154600    3500-GRABAR-RECHAZOS-F. EXIT.
154700
154800
154900*   --------------------------------------------------------------
155000*    WRITES ONE ROW OF WS-TABLA-RECHAZOS TO ARCH-RECHAZO
155100*   UNCHANGED,
155200*    DRIVEN FROM 3500-GRABAR-RECHAZOS ABOVE.
155300    3510-GRABAR-FILA-RECHAZO-I.
155400
155500        MOVE WS-FILA-RECHAZO (WS-SUB-FILA) TO REG-RECHAZO
155600        WRITE REG-RECHAZO.
155700
155800    3510-GRABAR-FILA-RECHAZO-F. EXIT.
155900
156000
156100*   **************************************************************
156200    PARAGRAFOS-DE-CIERRE SECTION.
156300
156400*   --------------------------------------------------------------
156500*    ONE PARAGRAPH, RUN ONCE, RIGHT BEFORE MAIN-PROGRAM-F STOPS
156600*   THE
156700*    RUN.  PRINTS THE SAME FIVE CONTROL TOTALS AN OPERATOR WOULD
156800*   BE
156900*    ASKED TO KEY INTO A RUN LOG, PLUS A WARNING LINE IF EITHER
157000*    HOLDING TABLE OVERFLOWED DURING THE RUN.
157100*   --------------------------------------------------------------
157200*    NOTE ARCH-SALIDA AND ARCH-RECHAZO ARE NOT CLOSED HERE -- THEY
157300*    WERE ALREADY CLOSED BY 3000-CARGAR-VALIDAS AND 3500-GRABAR-
157400*    RECHAZOS RESPECTIVELY AS SOON AS EACH FINISHED WRITING.
157500    9999-FINAL-I.
157600
157700        CLOSE ARCH-ENTRADA
157800        DISPLAY
157900        "****************************************************"
158000        DISPLAY "PGMXLCAF - END OF JOB REPORT"
158100        DISPLAY "  TOTAL ROWS READ      : " TOT-FILAS-LEIDAS
158200        DISPLAY "  TOTAL ROWS VALID     : " TOT-FILAS-VALIDAS
158300        DISPLAY "  TOTAL ROWS INSERTED  : " TOT-FILAS-INSERT
158400        DISPLAY "  TOTAL BATCHES LOADED : " TOT-LOTES
158500        DISPLAY "  TOTAL ROWS REJECTED  : " TOT-FILAS-ERROR
158600        IF TABLA-SIN-ESPACIO
158700           DISPLAY "  *** ONE OR MORE ROWS WERE DROPPED -- TABLE"
158800           DISPLAY "      CAPACITY WAS EXCEEDED THIS RUN ***"
158900        END-IF
159000        DISPLAY
159100        "****************************************************".
159200
159300    9999-FINAL-F. EXIT.
