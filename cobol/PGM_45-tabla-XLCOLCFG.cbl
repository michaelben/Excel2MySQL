000100*   **************************************************************
000200*   DCLGEN TABLE(CONFIG-FILE)
000300*          LIBRARY(PAYCTL.CURSOS.DCLGEN(XLCOLCFG))
000400*          ACTION(REPLACE)
000500*          LANGUAGE(COBOL)
000600*          NAMES(CFG-)
000700*          QUOTE
000800*   ... IS THE SAMPLE DCLGEN-STYLE BANNER THIS SHOP KEEPS ON
000900*   EVERY WORK-AREA COPYBOOK, EVEN ONES NOT BACKED BY A REAL
001000*   DB2 TABLE -- SEE CHANGE LOG BELOW.
001100*   **************************************************************
001200*   CFG-KEY/CFG-VALUE HOLD ONE RAW "KEY=VALUE" LINE OF THE
001300*   EXTRACT CONTROL FILE (DDCONFIG) WHILE IT IS BEING PARSED.
001400*   EVERYTHING ELSE IS THE RESULT OF THAT PARSE.
001500*   **************************************************************
001600
001700    01  WS-XLCOLCFG.
001800*    RAW KEY/VALUE SCRATCH PAIR -- SET BY 1110-PARTIR-LINEA-I.
001900        10  CFG-KEY                PIC X(30)  VALUE SPACES.
002000        10  CFG-VALUE              PIC X(256) VALUE SPACES.
002100*    DB CONNECTION FIELDS -- KEPT FOR PARITY, NOT OPENED BY
002200*    THIS COBOL RUN (NO LIVE RDBMS SESSION IN BATCH).
002300        10  CFG-DB-URL             PIC X(256) VALUE SPACES.
002400        10  CFG-DB-USER-NAME       PIC X(64)  VALUE SPACES.
002500        10  CFG-DB-PASSWORD        PIC X(64)  VALUE SPACES.
002600        10  CFG-DB-NAME            PIC X(64)  VALUE SPACES.
002700        10  CFG-DB-TABLE           PIC X(64)  VALUE SPACES.
002800*    SOURCE / OUTPUT PATHS (SUPPLIED VIA JCL DD IN PRODUCTION;
002900*    KEPT HERE ONLY AS A DIAGNOSTIC ECHO OF THE KEY=VALUE LINE).
003000        10  CFG-EXCEL-FILE-PATH    PIC X(256) VALUE SPACES.
003100        10  CFG-EXCEL-ERR-PATH     PIC X(256) VALUE SPACES.
003200*    IS-READ-FIRST-LINE = 1 MEANS ROW 1 OF THE INPUT IS DATA,
003300*    0 MEANS ROW 1 IS A HEADER LINE TO BE SKIPPED.
003400        10  CFG-READ-FIRST-LINE    PIC 9(01)  VALUE ZERO.
003500            88  CFG-HEADER-PRESENT         VALUE ZERO.
003600            88  CFG-ROW-1-IS-DATA          VALUE 1.
003700*    ROWS PER INSERT BATCH / COMMIT UNIT.
003800        10  CFG-BULK-SIZE          PIC 9(09) COMP-3 VALUE ZERO.
003900        10  FILLER                 PIC X(32)  VALUE SPACES.
